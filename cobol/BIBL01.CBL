000100      
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    BIBL01.
000400 AUTHOR.        ROGERIO FERNANDO MACHADO.
000500 INSTALLATION.  LIANE E CIA LTDA - CPD.
000600 DATE-WRITTEN.  05/17/1989.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENCIAL - USO INTERNO DO CPD.
000900*     
001000*    B I B L I O T E C A  -  CIRCULATION CONTROL
001100*    Batch update of the loan/fine masters against the day's
001200*    circulation transactions, with the printed daily report.
001300*     
001400*--------------------------------------------------------------*
001500*                     CHANGE LOG                                *
001600*--------------------------------------------------------------*
001700* 05/17/89 RFM  0001  First cut - checkout/checkin/pay-fine       CHG0001 
001800*                     against BCO-style in-core tables, no
001900*                     indexed files this time, client wants a
002000*                     nightly batch run only.
002100* 05/24/89 RFM  0002  Added the 14-day due-date routine, borrowed CHG0002 
002200*                     the day-rollover idea from the old titulo
002300*                     vencimento code in the BANCO series.
002400* 06/02/89 RFM  0003  Fine rate fixed at 25 cents/day per client  CHG0003 
002500*                     contract. No rounding - exact to the cent.
002600* 06/14/89 RFM  0004  Added SEARCH ALL on the book/author/        CHG0004 
002700*                     borrower tables - masters are pre-sorted
002800*                     on the way in so this works without a
002900*                     SORT step.
003000* 07/03/89 RFM  0005  Book search (SR) - title/author substring,  CHG0005 
003100*                     ISBN exact. Results now sorted by title
003200*                     before printing (client complained list
003300*                     came out in ISBN order).
003400* 07/19/89 RFM  0006  Borrower loan listing (BL) and fine         CHG0006 
003500*                     listing (BF) added, same sort-before-print
003600*                     idea as the search.
003700* 08/01/89 RFM  0007  Control totals trailer on the report -      CHG0007 
003800*                     client wants counts to balance against the
003900*                     transaction log by hand.
004000* 03/11/90 RFM  0031  Fixed fine upsert - re-checkin of a loan    CHG0031 
004100*                     that already had a fine was not resetting
004200*                     PAID back to zero.
004300* 09/22/91 RFM  0048  Loan id counter now seeded from the         CHG0048 
004400*                     highest id on the incoming LOANS master
004500*                     instead of always starting at 1 - was
004600*                     clobbering ids on a restart.
004700* 04/02/93 RFM  0059  Borrower info (BI) lookup added per client  CHG0059 
004800*                     request, same key search as checkout.
004900* 11/15/94 VLS  0077  Took over maintenance from RFM. Reviewed    CHG0077 
005000*                     the day-count routine against a 1996 leap
005100*                     year test deck - OK as is.
005200* 02/09/96 VLS  0081  Active-loan count and single-copy check     CHG0081 
005300*                     now share one borrower/book search pass
005400*                     instead of two - cut the run time in half
005500*                     on the big batch.
005600* 08/20/98 VLS  0093  YEAR 2000 REVIEW - all date fields here are CHG0093 
005700*                     already full 4-digit YYYYMMDD, day-count
005800*                     routine uses 4-digit year throughout. No
005900*                     change required. Signed off CDA.
006000* 01/06/99 VLS  0094  Re-ran the Y2K test deck across 12/31/1999  CHG0094 
006100*                     and 01/01/2000 boundaries - due-date and
006200*                     fine-day routines both correct.
006300* 05/30/01 CDA  0102  Report header picked up the wrong title     CHG0102 
006400*                     line width after the 1998 print change -
006500*                     corrected to 132 columns.
006600* 10/14/03 CDA  0115  Fine-listing sort now breaks ties on loan   CHG0115 
006700*                     id so the BF report is reproducible run to
006800*                     run.
006900*--------------------------------------------------------------*
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER.  IBM-370.
007300 OBJECT-COMPUTER.  IBM-370.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM
007600     CLASS LETRA-VALIDA IS "A" THRU "Z"
007700     UPSI-0 ON  STATUS IS CHAVE-RELAT-DETALHADO
007800     UPSI-0 OFF STATUS IS CHAVE-RELAT-RESUMIDO.
007900*    UPSI-0 reserved for an operator-selected summary-only run;
008000*    not wired into this release - full detail always prints.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT LIVROS-ARQ    ASSIGN TO BOOKS-IN
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS  IS FS-LIV.
008600      
008700     SELECT AUTORES-ARQ   ASSIGN TO AUTHORS-IN
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS  IS FS-AUT.
009000      
009100     SELECT LIVAUT-ARQ    ASSIGN TO BOOKAUTH-IN
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            FILE STATUS  IS FS-BAU.
009400      
009500     SELECT SOCIOS-ARQ    ASSIGN TO BORROWERS-IN
009600            ORGANIZATION IS LINE SEQUENTIAL
009700            FILE STATUS  IS FS-SOC.
009800      
009900     SELECT EMPREST-ARQ   ASSIGN TO LOANS-IN
010000            ORGANIZATION IS LINE SEQUENTIAL
010100            FILE STATUS  IS FS-EMP-IN.
010200      
010300     SELECT MULTAS-ARQ    ASSIGN TO FINES-IN
010400            ORGANIZATION IS LINE SEQUENTIAL
010500            FILE STATUS  IS FS-MUL-IN.
010600      
010700     SELECT TRANSAC-ARQ   ASSIGN TO TRANSACTIONS
010800            ORGANIZATION IS LINE SEQUENTIAL
010900            FILE STATUS  IS FS-TRA.
011000      
011100     SELECT EMPREST-SAI   ASSIGN TO LOANS-OUT
011200            ORGANIZATION IS LINE SEQUENTIAL
011300            FILE STATUS  IS FS-EMP-OUT.
011400      
011500     SELECT MULTAS-SAI    ASSIGN TO FINES-OUT
011600            ORGANIZATION IS LINE SEQUENTIAL
011700            FILE STATUS  IS FS-MUL-OUT.
011800      
011900     SELECT RELATO-ARQ    ASSIGN TO REPORT-OUT
012000            ORGANIZATION IS LINE SEQUENTIAL
012100            FILE STATUS  IS FS-REL.
012200      
012300 DATA DIVISION.
012400 FILE SECTION.
012500*     
012600* BOOK master - input, sorted by ISBN.
012700 FD  LIVROS-ARQ
012800     LABEL RECORD IS STANDARD.
012900 01  BOOK-IN-REC.
013000     05  ISBN-LIV            PIC X(13).
013100     05  TITLE-LIV           PIC X(40).
013200*     
013300* AUTHOR master - input, sorted by AUTHOR-ID.
013400 FD  AUTORES-ARQ
013500     LABEL RECORD IS STANDARD.
013600 01  AUTHOR-IN-REC.
013700     05  AUTHOR-ID-AUT       PIC 9(05).
013800     05  NAME-AUT            PIC X(30).
013900*     
014000* BOOK-AUTHOR link master - input, sorted by ISBN.
014100 FD  LIVAUT-ARQ
014200     LABEL RECORD IS STANDARD.
014300 01  BOOKAUTH-IN-REC.
014400     05  AUTHOR-ID-BAU       PIC 9(05).
014500     05  ISBN-BAU            PIC X(13).
014600*     
014700* BORROWER master - input, sorted by CARD-ID.
014800 FD  SOCIOS-ARQ
014900     LABEL RECORD IS STANDARD.
015000 01  BORROWER-IN-REC.
015100     05  CARD-ID-SOC         PIC X(08).
015200     05  SSN-SOC             PIC X(11).
015300     05  BNAME-SOC           PIC X(30).
015400     05  ADDRESS-SOC         PIC X(40).
015500     05  PHONE-SOC           PIC X(14).
015600*     
015700* LOAN master - input, sorted by LOAN-ID.
015800 FD  EMPREST-ARQ
015900     LABEL RECORD IS STANDARD.
016000 01  LOAN-IN-REC.
016100     05  LOAN-ID-EMP         PIC 9(07).
016200     05  ISBN-EMP            PIC X(13).
016300     05  CARD-ID-EMP         PIC X(08).
016400     05  DATE-OUT-EMP        PIC 9(08).
016500     05  DUE-DATE-EMP        PIC 9(08).
016600     05  DATE-IN-EMP         PIC 9(08).
016700*     
016800* FINE master - input, sorted by LOAN-ID, at most one per loan.
016900 FD  MULTAS-ARQ
017000     LABEL RECORD IS STANDARD.
017100 01  FINE-IN-REC.
017200     05  LOAN-ID-MUL         PIC 9(07).
017300     05  FINE-AMT-MUL        PIC S9(05)V99.
017400     05  PAID-MUL            PIC 9(01).
017500*     
017600* Circulation transactions, drives the whole run, arrival order.
017700 FD  TRANSAC-ARQ
017800     LABEL RECORD IS STANDARD.
017900 01  TRAN-REC.
018000     05  TRAN-CODE-TRA       PIC X(02).
018100     05  TRAN-DATE-TRA       PIC 9(08).
018200     05  ISBN-TRA            PIC X(13).
018300     05  CARD-ID-TRA         PIC X(08).
018400     05  LOAN-ID-TRA         PIC 9(07).
018500     05  FLAG-TRA            PIC X(01).
018600     05  FILLER              PIC X(01).
018700*     
018800* LOAN master - rewritten at end of run.
018900 FD  EMPREST-SAI
019000     LABEL RECORD IS STANDARD.
019100 01  LOAN-OUT-REC.
019200     05  LOAN-ID-EMP-S       PIC 9(07).
019300     05  ISBN-EMP-S          PIC X(13).
019400     05  CARD-ID-EMP-S       PIC X(08).
019500     05  DATE-OUT-EMP-S      PIC 9(08).
019600     05  DUE-DATE-EMP-S      PIC 9(08).
019700     05  DATE-IN-EMP-S       PIC 9(08).
019800*     
019900* FINE master - rewritten at end of run.
020000 FD  MULTAS-SAI
020100     LABEL RECORD IS STANDARD.
020200 01  FINE-OUT-REC.
020300     05  LOAN-ID-MUL-S       PIC 9(07).
020400     05  FINE-AMT-MUL-S      PIC S9(05)V99.
020500     05  PAID-MUL-S          PIC 9(01).
020600*     
020700* Circulation report, 132 column print image.
020800 FD  RELATO-ARQ
020900     LABEL RECORD IS OMITTED.
021000 01  REPORT-REC              PIC X(132).
021100*     
021200 WORKING-STORAGE SECTION.
021300*     
021400*--------------------------------------------------------------*
021500*    FILE STATUS SWITCHES
021600*--------------------------------------------------------------*
021700 77  FS-LIV                  PIC X(02) VALUE SPACES.
021800 77  FS-AUT                  PIC X(02) VALUE SPACES.
021900 77  FS-BAU                  PIC X(02) VALUE SPACES.
022000 77  FS-SOC                  PIC X(02) VALUE SPACES.
022100 77  FS-EMP-IN               PIC X(02) VALUE SPACES.
022200 77  FS-MUL-IN               PIC X(02) VALUE SPACES.
022300 77  FS-TRA                  PIC X(02) VALUE SPACES.
022400 77  FS-EMP-OUT              PIC X(02) VALUE SPACES.
022500 77  FS-MUL-OUT              PIC X(02) VALUE SPACES.
022600 77  FS-REL                  PIC X(02) VALUE SPACES.
022700     88  FS-TRA-FIM          VALUE "10".
022800*     
022900*--------------------------------------------------------------*
023000*    TABLE SIZE LIMITS (COMP - binary, this shop's batch is
023100*    small, limits set well above any expected volume)
023200*--------------------------------------------------------------*
023300 77  WS-MAX-LIV              PIC 9(04) COMP VALUE 2000.
023400 77  WS-MAX-AUT               PIC 9(04) COMP VALUE 1000.
023500 77  WS-MAX-BAU              PIC 9(04) COMP VALUE 3000.
023600 77  WS-MAX-SOC              PIC 9(04) COMP VALUE 1000.
023700 77  WS-MAX-EMP              PIC 9(04) COMP VALUE 5000.
023800 77  WS-MAX-MUL              PIC 9(04) COMP VALUE 5000.
023900 77  WS-MAX-RES              PIC 9(04) COMP VALUE 500.
024000*     
024100*--------------------------------------------------------------*
024200*    BOOK TABLE - loaded from LIVROS-ARQ, sorted by ISBN.
024300*--------------------------------------------------------------*
024400 01  WS-LIV-TABELA.
024500     05  WS-LIV-QTD          PIC 9(04) COMP VALUE ZEROS.
024600     05  WS-LIV-ENTRY OCCURS 0 TO 2000 TIMES
024700             DEPENDING ON WS-LIV-QTD
024800             ASCENDING KEY IS WS-ISBN-LIV-T
024900             INDEXED BY IDX-LIV.
025000         10  WS-ISBN-LIV-T   PIC X(13).
025100         10  WS-TITLE-LIV-T  PIC X(40).
025200         10  FILLER          PIC X(05).
025300*     
025400*--------------------------------------------------------------*
025500*    AUTHOR TABLE - loaded from AUTORES-ARQ, sorted by id.
025600*--------------------------------------------------------------*
025700 01  WS-AUT-TABELA.
025800     05  WS-AUT-QTD          PIC 9(04) COMP VALUE ZEROS.
025900     05  WS-AUT-ENTRY OCCURS 0 TO 1000 TIMES
026000             DEPENDING ON WS-AUT-QTD
026100             ASCENDING KEY IS WS-AUTHOR-ID-AUT-T
026200             INDEXED BY IDX-AUT.
026300         10  WS-AUTHOR-ID-AUT-T  PIC 9(05).
026400         10  WS-NAME-AUT-T       PIC X(30).
026500         10  FILLER              PIC X(05).
026600*     
026700*--------------------------------------------------------------*
026800*    BOOK-AUTHOR LINK TABLE - loaded from LIVAUT-ARQ, sorted
026900*    by ISBN so every author of a book sits together.
027000*--------------------------------------------------------------*
027100 01  WS-BAU-TABELA.
027200     05  WS-BAU-QTD          PIC 9(04) COMP VALUE ZEROS.
027300     05  WS-BAU-ENTRY OCCURS 0 TO 3000 TIMES
027400             DEPENDING ON WS-BAU-QTD
027500             ASCENDING KEY IS WS-ISBN-BAU-T
027600             INDEXED BY IDX-BAU.
027700         10  WS-AUTHOR-ID-BAU-T  PIC 9(05).
027800         10  WS-ISBN-BAU-T       PIC X(13).
027900         10  FILLER              PIC X(05).
028000*     
028100*--------------------------------------------------------------*
028200*    BORROWER TABLE - loaded from SOCIOS-ARQ, sorted by card id.
028300*--------------------------------------------------------------*
028400 01  WS-SOC-TABELA.
028500     05  WS-SOC-QTD          PIC 9(04) COMP VALUE ZEROS.
028600     05  WS-SOC-ENTRY OCCURS 0 TO 1000 TIMES
028700             DEPENDING ON WS-SOC-QTD
028800             ASCENDING KEY IS WS-CARD-ID-SOC-T
028900             INDEXED BY IDX-SOC.
029000         10  WS-CARD-ID-SOC-T    PIC X(08).
029100         10  WS-SSN-SOC-T        PIC X(11).
029200         10  WS-BNAME-SOC-T      PIC X(30).
029300         10  WS-ADDRESS-SOC-T    PIC X(40).
029400         10  WS-PHONE-SOC-T      PIC X(14).
029500         10  FILLER              PIC X(05).
029600*     
029700*--------------------------------------------------------------*
029800*    LOAN TABLE - loaded from EMPREST-ARQ, sorted by loan id,
029900*    new checkouts appended in increasing loan-id order so the
030000*    table stays sorted and SEARCH ALL keeps working.
030100*--------------------------------------------------------------*
030200 01  WS-EMP-TABELA.
030300     05  WS-EMP-QTD          PIC 9(04) COMP VALUE ZEROS.
030400     05  WS-EMP-ENTRY OCCURS 0 TO 5000 TIMES
030500             DEPENDING ON WS-EMP-QTD
030600             ASCENDING KEY IS WS-LOAN-ID-EMP-T
030700             INDEXED BY IDX-EMP.
030800         10  WS-LOAN-ID-EMP-T    PIC 9(07).
030900         10  WS-ISBN-EMP-T       PIC X(13).
031000         10  WS-CARD-ID-EMP-T    PIC X(08).
031100         10  WS-DATE-OUT-EMP-T   PIC 9(08).
031200         10  WS-DUE-DATE-EMP-T   PIC 9(08).
031300         10  WS-DATE-IN-EMP-T    PIC 9(08).
031400         10  FILLER              PIC X(05).
031500*     
031600* a LOAN table entry re-read as one 52-byte string - used when
031700* tracing a bad record on the console, kept from the BANCO habit
031800* of displaying the raw record on an I/O error.
031900 01  WS-EMP-ENTRY-ALT REDEFINES WS-EMP-TABELA.
032000     05  FILLER                  PIC X(04).
032100     05  WS-EMP-ENTRY-X OCCURS 5000 TIMES PIC X(52).
032200*     
032300*--------------------------------------------------------------*
032400*    FINE TABLE - loaded from MULTAS-ARQ, at most one row per
032500*    loan id. Upserts can append out of order so this table is
032600*    NOT kept sorted during the run - it is sorted once, right
032700*    before the FINES-OUT write, by P95-ORDENA-MUL.
032800*--------------------------------------------------------------*
032900 01  WS-MUL-TABELA.
033000     05  WS-MUL-QTD          PIC 9(04) COMP VALUE ZEROS.
033100     05  WS-MUL-ENTRY OCCURS 0 TO 5000 TIMES
033200             DEPENDING ON WS-MUL-QTD
033300             INDEXED BY IDX-MUL.
033400         10  WS-LOAN-ID-MUL-T    PIC 9(07).
033500         10  WS-FINE-AMT-MUL-T   PIC S9(05)V99.
033600         10  WS-PAID-MUL-T       PIC 9(01).
033700         10  FILLER              PIC X(05).
033800*     
033900*--------------------------------------------------------------*
034000*    GENERIC RESULT LIST - used to stage SR/BL/BF rows so they
034100*    can be sorted into report order before printing (the
034200*    master tables themselves stay keyed on their own id).
034300*--------------------------------------------------------------*
034400 01  WS-RES-TABELA.
034500     05  WS-RES-QTD          PIC 9(04) COMP VALUE ZEROS.
034600     05  WS-RES-ENTRY OCCURS 0 TO 500 TIMES
034700             DEPENDING ON WS-RES-QTD
034800             INDEXED BY IDX-RES.
034900         10  WS-RES-CHAVE1   PIC X(40).
035000         10  WS-RES-CHAVE2   PIC X(13).
035100         10  WS-RES-IDX      PIC 9(04) COMP.
035200         10  FILLER          PIC X(05).
035300 77  WS-RES-DESCENDENTE      PIC X(01) VALUE "N".
035400     88  RES-ORDEM-DESC      VALUE "S".
035500*     
035600*--------------------------------------------------------------*
035700*    DATE WORK AREAS
035800*--------------------------------------------------------------*
035900 01  WS-DATA-HOJE.
036000     05  WS-HOJE-YMD         PIC 9(08).
036100 01  WS-DATA-HOJE-R REDEFINES WS-DATA-HOJE.
036200     05  WS-HOJE-ANO         PIC 9(04).
036300     05  WS-HOJE-MES         PIC 9(02).
036400     05  WS-HOJE-DIA         PIC 9(02).
036500*     
036600 01  WS-CALC-YMD.
036700     05  WS-CALC-ANO         PIC 9(04).
036800     05  WS-CALC-MES         PIC 9(02).
036900     05  WS-CALC-DIA         PIC 9(02).
037000 01  WS-CALC-YMD-NUM REDEFINES WS-CALC-YMD
037100                             PIC 9(08).
037200*     
037300* days-in-month table, leap day corrected at use - the same
037400* kind of fixed lookup table the old month-name tables used.
037500 01  WS-DIAS-TABELA.
037600     05  FILLER              PIC 9(02) VALUE 31.
037700     05  FILLER              PIC 9(02) VALUE 28.
037800     05  FILLER              PIC 9(02) VALUE 31.
037900     05  FILLER              PIC 9(02) VALUE 30.
038000     05  FILLER              PIC 9(02) VALUE 31.
038100     05  FILLER              PIC 9(02) VALUE 30.
038200     05  FILLER              PIC 9(02) VALUE 31.
038300     05  FILLER              PIC 9(02) VALUE 31.
038400     05  FILLER              PIC 9(02) VALUE 30.
038500     05  FILLER              PIC 9(02) VALUE 31.
038600     05  FILLER              PIC 9(02) VALUE 30.
038700     05  FILLER              PIC 9(02) VALUE 31.
038800 01  WS-DIAS-MES-TAB REDEFINES WS-DIAS-TABELA.
038900     05  WS-DIAS-MES         PIC 9(02) OCCURS 12 TIMES.
039000*     
039100 77  WS-BISSEXTO             PIC X(01) VALUE "N".
039200     88  ANO-BISSEXTO        VALUE "S".
039300 77  WS-DIAS-NO-MES          PIC 9(02) COMP VALUE ZEROS.
039400 77  WS-ABS-DIAS-1           PIC S9(09) COMP VALUE ZEROS.
039500 77  WS-ABS-DIAS-2           PIC S9(09) COMP VALUE ZEROS.
039600 77  WS-ANO-AUX              PIC S9(09) COMP VALUE ZEROS.
039700 77  WS-MES-AUX              PIC S9(09) COMP VALUE ZEROS.
039800 77  WS-SUBTOTAL-DIAS        PIC 9(02) COMP VALUE ZEROS.
039900 77  WS-CONT-14              PIC 9(02) COMP VALUE ZEROS.
040000 77  WS-REM-4                PIC 9(04) COMP VALUE ZEROS.
040100 77  WS-REM-100              PIC 9(04) COMP VALUE ZEROS.
040200 77  WS-REM-400              PIC 9(04) COMP VALUE ZEROS.
040300 77  WS-QUO-AUX              PIC 9(06) COMP VALUE ZEROS.
040400 77  WS-ABS-RESULT           PIC S9(09) COMP VALUE ZEROS.
040500 77  WS-ANO-MENOS-1          PIC S9(09) COMP VALUE ZEROS.
040600 77  WS-SOMA-MESES           PIC 9(05) COMP VALUE ZEROS.
040700 77  WS-IDX-MES              PIC 9(02) COMP VALUE ZEROS.
040800 77  WS-DIV-4                PIC S9(09) COMP VALUE ZEROS.
040900 77  WS-DIV-100              PIC S9(09) COMP VALUE ZEROS.
041000 77  WS-DIV-400              PIC S9(09) COMP VALUE ZEROS.
041100 77  WS-LJ-ENTRA-V           PIC X(14) VALUE SPACES.
041200 77  WS-LJ-SAI-V             PIC X(14) VALUE SPACES.
041300 77  WS-LJ-POS-V             PIC 9(02) COMP VALUE ZEROS.
041400 77  WS-SUB3                 PIC 9(04) COMP VALUE ZEROS.
041500 77  WS-SUB4                 PIC 9(04) COMP VALUE ZEROS.
041600 77  WS-ALVO-TAM             PIC 9(02) COMP VALUE ZEROS.
041700 77  WS-TROCOU               PIC X(01) VALUE "N".
041800 77  WS-SR-PTR               PIC 9(03) COMP VALUE 1.
041900 77  WS-TEVE-AUTOR           PIC X(01) VALUE "N".
042000*     
042100 01  WS-RES-ENTRY-AUX.
042200     05  WS-RES-CHAVE1-AUX   PIC X(40).
042300     05  WS-RES-CHAVE2-AUX   PIC X(13).
042400     05  WS-RES-IDX-AUX      PIC 9(04) COMP.
042500     05  FILLER              PIC X(05).
042600*     
042700 01  WS-MUL-ENTRY-AUX.
042800     05  WS-LOAN-ID-MUL-AUX  PIC 9(07).
042900     05  WS-FINE-AMT-MUL-AUX PIC S9(05)V99.
043000     05  WS-PAID-MUL-AUX     PIC 9(01).
043100     05  FILLER              PIC X(05).
043200*     
043300*--------------------------------------------------------------*
043400*    SEARCH/SUBSCRIPT/COUNTER WORK AREAS
043500*--------------------------------------------------------------*
043600 77  WS-SUB1                 PIC 9(04) COMP VALUE ZEROS.
043700 77  WS-SUB2                 PIC 9(04) COMP VALUE ZEROS.
043800 77  WS-POS                  PIC 9(02) COMP VALUE ZEROS.
043900 77  WS-LIMITE               PIC 9(02) COMP VALUE ZEROS.
044000 77  WS-ACHOU                PIC X(01) VALUE "N".
044100     88  ACHOU-88            VALUE "S".
044200 77  WS-CONT-ATIVOS          PIC 9(02) COMP VALUE ZEROS.
044300 77  WS-PROX-EMP             PIC 9(07) COMP VALUE 1.
044400 77  WS-NOVO-LOAN-ID         PIC 9(07) VALUE ZEROS.
044500 77  WS-DIAS-ATRASO          PIC S9(05) VALUE ZEROS.
044600 77  WS-MULTA-CALC           PIC S9(05)V99 VALUE ZEROS.
044700*     
044800* substring-match work areas (title/author search on SR)
044900 77  WS-ALVO                 PIC X(40) VALUE SPACES.
045000 77  WS-TERMO                PIC X(13) VALUE SPACES.
045100 77  WS-TERMO-LEN            PIC 9(02) COMP VALUE ZEROS.
045200*     
045300* generic left-justify work areas, used to de-edit a number for
045400* splicing into a message line with the STRING statement.
045500 77  WS-ED-GENERICO          PIC Z(08)9.
045600 77  WS-LJ-ENTRA             PIC X(09) VALUE SPACES.
045700 77  WS-LJ-SAI               PIC X(09) VALUE SPACES.
045800 77  WS-LJ-POS                PIC 9(02) COMP VALUE ZEROS.
045900*     
046000* money edited for message/report use - wide enough for both a
046100* single fine (max S9(05)V99) and the run's cumulative total
046200* (S9(07)V99).
046300 77  WS-ED-VALOR              PIC $Z,ZZZ,ZZ9.99.
046400*     
046500 77  WS-P                     PIC X(01) VALUE SPACES.
046600*     
046700*--------------------------------------------------------------*
046800*    CONTROL TOTALS (counts are COMP, the dollar total stays
046900*    zoned DISPLAY like every other money field in this shop)
047000*--------------------------------------------------------------*
047100 77  WS-TOTAL-LIDOS           PIC 9(06) COMP VALUE ZEROS.
047200 77  WS-TOTAL-CO-OK           PIC 9(06) COMP VALUE ZEROS.
047300 77  WS-TOTAL-CO-REJ          PIC 9(06) COMP VALUE ZEROS.
047400 77  WS-TOTAL-CI-OK           PIC 9(06) COMP VALUE ZEROS.
047500 77  WS-TOTAL-CI-REJ          PIC 9(06) COMP VALUE ZEROS.
047600 77  WS-TOTAL-MUL-QTD         PIC 9(06) COMP VALUE ZEROS.
047700 77  WS-TOTAL-MUL-VALOR       PIC S9(07)V99 VALUE ZEROS.
047800 77  WS-TOTAL-PAG-OK          PIC 9(06) COMP VALUE ZEROS.
047900 77  WS-TOTAL-PAG-REJ         PIC 9(06) COMP VALUE ZEROS.
048000*     
048100*--------------------------------------------------------------*
048200*    REPORT LINES - one 01 per line shape, same hand-laid-out
048300*    style as the old printer programs.
048400*--------------------------------------------------------------*
048500 01  WS-LINHA-CABEC.
048600     02  FILLER              PIC X(30)
048700             VALUE "LIBRARY CIRCULATION REPORT".
048800     02  FILLER              PIC X(10) VALUE "RUN DATE: ".
048900     02  WS-CAB-MES          PIC 99.
049000     02  FILLER              PIC X(01) VALUE "/".
049100     02  WS-CAB-DIA          PIC 99.
049200     02  FILLER              PIC X(01) VALUE "/".
049300     02  WS-CAB-ANO          PIC 9(04).
049400     02  FILLER              PIC X(82) VALUE SPACES.
049500*     
049600 01  WS-LINHA-BRANCO.
049700     02  FILLER              PIC X(132) VALUE SPACES.
049800*     
049900 01  WS-LINHA-MSG.
050000     02  WS-MSG-TEXTO        PIC X(120) VALUE SPACES.
050100     02  FILLER              PIC X(12) VALUE SPACES.
050200*     
050300 01  WS-LINHA-DET-SR.
050400     02  WS-SR-ISBN          PIC X(13).
050500     02  FILLER              PIC X(01) VALUE SPACE.
050600     02  WS-SR-TITULO        PIC X(40).
050700     02  FILLER              PIC X(01) VALUE SPACE.
050800     02  WS-SR-AUTORES       PIC X(60).
050900     02  FILLER              PIC X(01) VALUE SPACE.
051000     02  WS-SR-STATUS        PIC X(11).
051100     02  FILLER              PIC X(05) VALUE SPACES.
051200*     
051300 01  WS-LINHA-DET-BL.
051400     02  WS-BL-LOAN-ID       PIC Z(06)9.
051500     02  FILLER              PIC X(01) VALUE SPACE.
051600     02  WS-BL-ISBN          PIC X(13).
051700     02  FILLER              PIC X(01) VALUE SPACE.
051800     02  WS-BL-TITULO        PIC X(40).
051900     02  FILLER              PIC X(01) VALUE SPACE.
052000     02  WS-BL-DATE-OUT      PIC X(10).
052100     02  FILLER              PIC X(01) VALUE SPACE.
052200     02  WS-BL-DUE-DATE      PIC X(10).
052300     02  FILLER              PIC X(01) VALUE SPACE.
052400     02  WS-BL-DATE-IN       PIC X(10).
052500     02  FILLER              PIC X(01) VALUE SPACE.
052600     02  WS-BL-ESTADO        PIC X(06).
052700     02  FILLER              PIC X(30) VALUE SPACES.
052800*     
052900 01  WS-LINHA-DET-BF.
053000     02  WS-BF-LOAN-ID       PIC Z(06)9.
053100     02  FILLER              PIC X(01) VALUE SPACE.
053200     02  WS-BF-VALOR         PIC $ZZ,ZZ9.99.
053300     02  FILLER              PIC X(01) VALUE SPACE.
053400     02  WS-BF-PAGO          PIC X(06).
053500     02  FILLER              PIC X(01) VALUE SPACE.
053600     02  WS-BF-TITULO        PIC X(40).
053700     02  FILLER              PIC X(01) VALUE SPACE.
053800     02  WS-BF-DATE-OUT      PIC X(10).
053900     02  FILLER              PIC X(01) VALUE SPACE.
054000     02  WS-BF-DUE-DATE      PIC X(10).
054100     02  FILLER              PIC X(01) VALUE SPACE.
054200     02  WS-BF-DATE-IN       PIC X(10).
054300     02  FILLER              PIC X(33) VALUE SPACES.
054400*     
054500 01  WS-DATA-EDITADA.
054600     02  WS-DE-MES           PIC 99.
054700     02  FILLER              PIC X VALUE "/".
054800     02  WS-DE-DIA           PIC 99.
054900     02  FILLER              PIC X VALUE "/".
055000     02  WS-DE-ANO           PIC 9(04).
055100*     
055200 PROCEDURE DIVISION.
055300*     
055400*================================================================*
055500*  P01 - OPEN EVERYTHING, LOAD THE MASTERS, PRINT THE HEADER,
055600*        THEN FALL INTO THE TRANSACTION LOOP.
055700*================================================================*
055800 P01-ABERTURA.
055900     OPEN INPUT  LIVROS-ARQ.
056000     OPEN INPUT  AUTORES-ARQ.
056100     OPEN INPUT  LIVAUT-ARQ.
056200     OPEN INPUT  SOCIOS-ARQ.
056300     OPEN INPUT  EMPREST-ARQ.
056400     OPEN INPUT  MULTAS-ARQ.
056500     OPEN INPUT  TRANSAC-ARQ.
056600     OPEN OUTPUT EMPREST-SAI.
056700     OPEN OUTPUT MULTAS-SAI.
056800     OPEN OUTPUT RELATO-ARQ.
056900     IF FS-LIV NOT = "00"
057000         DISPLAY "BIBL01 - CANNOT OPEN BOOKS-IN, FS=" FS-LIV
057100         STOP RUN.
057200     IF FS-AUT NOT = "00"
057300         DISPLAY "BIBL01 - CANNOT OPEN AUTHORS-IN, FS=" FS-AUT
057400         STOP RUN.
057500     IF FS-BAU NOT = "00"
057600         DISPLAY "BIBL01 - CANNOT OPEN BOOKAUTH-IN, FS=" FS-BAU
057700         STOP RUN.
057800     IF FS-SOC NOT = "00"
057900         DISPLAY "BIBL01 - CANNOT OPEN BORROWERS-IN, FS=" FS-SOC
058000         STOP RUN.
058100     IF FS-EMP-IN NOT = "00"
058200         DISPLAY "BIBL01 - CANNOT OPEN LOANS-IN, FS=" FS-EMP-IN
058300         STOP RUN.
058400     IF FS-MUL-IN NOT = "00"
058500         DISPLAY "BIBL01 - CANNOT OPEN FINES-IN, FS=" FS-MUL-IN
058600         STOP RUN.
058700     IF FS-TRA NOT = "00"
058800         DISPLAY "BIBL01 - CANNOT OPEN TRANSACTIONS, FS=" FS-TRA
058900         STOP RUN.
059000     PERFORM P02-CARGA-LIV THRU P02-SAIDA.
059100     PERFORM P03-CARGA-AUT THRU P03-SAIDA.
059200     PERFORM P04-CARGA-BAU THRU P04-SAIDA.
059300     PERFORM P05-CARGA-SOC THRU P05-SAIDA.
059400     PERFORM P06-CARGA-EMP THRU P06-SAIDA.
059500     PERFORM P07-CARGA-MUL THRU P07-SAIDA.
059600     PERFORM P08-CABECALHO THRU P08-SAIDA.
059700     GO TO P10-LE-TRANSACAO.
059800*     
059900*----------------------------------------------------------------*
060000*  LOAD LIVROS-ARQ (BOOKS) INTO WS-LIV-TABELA
060100*----------------------------------------------------------------*
060200 P02-CARGA-LIV.
060300     READ LIVROS-ARQ
060400         AT END GO TO P02-SAIDA.
060500     ADD 1 TO WS-LIV-QTD.
060600     MOVE ISBN-LIV  TO WS-ISBN-LIV-T (WS-LIV-QTD).
060700     MOVE TITLE-LIV TO WS-TITLE-LIV-T (WS-LIV-QTD).
060800     GO TO P02-CARGA-LIV.
060900 P02-SAIDA.
061000     EXIT.
061100*     
061200*----------------------------------------------------------------*
061300*  LOAD AUTORES-ARQ (AUTHORS) INTO WS-AUT-TABELA
061400*----------------------------------------------------------------*
061500 P03-CARGA-AUT.
061600     READ AUTORES-ARQ
061700         AT END GO TO P03-SAIDA.
061800     ADD 1 TO WS-AUT-QTD.
061900     MOVE AUTHOR-ID-AUT TO WS-AUTHOR-ID-AUT-T (WS-AUT-QTD).
062000     MOVE NAME-AUT      TO WS-NAME-AUT-T (WS-AUT-QTD).
062100     GO TO P03-CARGA-AUT.
062200 P03-SAIDA.
062300     EXIT.
062400*     
062500*----------------------------------------------------------------*
062600*  LOAD LIVAUT-ARQ (BOOK-AUTHOR LINK) INTO WS-BAU-TABELA
062700*----------------------------------------------------------------*
062800 P04-CARGA-BAU.
062900     READ LIVAUT-ARQ
063000         AT END GO TO P04-SAIDA.
063100     ADD 1 TO WS-BAU-QTD.
063200     MOVE AUTHOR-ID-BAU TO WS-AUTHOR-ID-BAU-T (WS-BAU-QTD).
063300     MOVE ISBN-BAU      TO WS-ISBN-BAU-T (WS-BAU-QTD).
063400     GO TO P04-CARGA-BAU.
063500 P04-SAIDA.
063600     EXIT.
063700*     
063800*----------------------------------------------------------------*
063900*  LOAD SOCIOS-ARQ (BORROWERS) INTO WS-SOC-TABELA
064000*----------------------------------------------------------------*
064100 P05-CARGA-SOC.
064200     READ SOCIOS-ARQ
064300         AT END GO TO P05-SAIDA.
064400     ADD 1 TO WS-SOC-QTD.
064500     MOVE CARD-ID-SOC TO WS-CARD-ID-SOC-T (WS-SOC-QTD).
064600     MOVE SSN-SOC     TO WS-SSN-SOC-T (WS-SOC-QTD).
064700     MOVE BNAME-SOC   TO WS-BNAME-SOC-T (WS-SOC-QTD).
064800     MOVE ADDRESS-SOC TO WS-ADDRESS-SOC-T (WS-SOC-QTD).
064900     MOVE PHONE-SOC   TO WS-PHONE-SOC-T (WS-SOC-QTD).
065000     GO TO P05-CARGA-SOC.
065100 P05-SAIDA.
065200     EXIT.
065300*     
065400*----------------------------------------------------------------*
065500*  LOAD EMPREST-ARQ (LOANS) INTO WS-EMP-TABELA, TRACK THE HIGH
065600*  LOAN-ID SO NEW CHECKOUTS CONTINUE THE SEQUENCE (CHANGE 0048).
065700*----------------------------------------------------------------*
065800 P06-CARGA-EMP.
065900     READ EMPREST-ARQ
066000         AT END GO TO P06-SAIDA.
066100     ADD 1 TO WS-EMP-QTD.
066200     MOVE LOAN-ID-EMP  TO WS-LOAN-ID-EMP-T (WS-EMP-QTD).
066300     MOVE ISBN-EMP     TO WS-ISBN-EMP-T (WS-EMP-QTD).
066400     MOVE CARD-ID-EMP  TO WS-CARD-ID-EMP-T (WS-EMP-QTD).
066500     MOVE DATE-OUT-EMP TO WS-DATE-OUT-EMP-T (WS-EMP-QTD).
066600     MOVE DUE-DATE-EMP TO WS-DUE-DATE-EMP-T (WS-EMP-QTD).
066700     MOVE DATE-IN-EMP  TO WS-DATE-IN-EMP-T (WS-EMP-QTD).
066800     IF LOAN-ID-EMP NOT < WS-PROX-EMP
066900         COMPUTE WS-PROX-EMP = LOAN-ID-EMP + 1.
067000     GO TO P06-CARGA-EMP.
067100 P06-SAIDA.
067200     EXIT.
067300*     
067400*----------------------------------------------------------------*
067500*  LOAD MULTAS-ARQ (FINES) INTO WS-MUL-TABELA
067600*----------------------------------------------------------------*
067700 P07-CARGA-MUL.
067800     READ MULTAS-ARQ
067900         AT END GO TO P07-SAIDA.
068000     ADD 1 TO WS-MUL-QTD.
068100     MOVE LOAN-ID-MUL  TO WS-LOAN-ID-MUL-T (WS-MUL-QTD).
068200     MOVE FINE-AMT-MUL TO WS-FINE-AMT-MUL-T (WS-MUL-QTD).
068300     MOVE PAID-MUL     TO WS-PAID-MUL-T (WS-MUL-QTD).
068400     GO TO P07-CARGA-MUL.
068500 P07-SAIDA.
068600     EXIT.
068700*     
068800*----------------------------------------------------------------*
068900*  PAGE HEADER - AFTER ADVANCING TOP-OF-FORM THE SAME WAY THE
069000*  OLD RELATO PROGRAMS STARTED A FRESH PAGE.
069100*----------------------------------------------------------------*
069200 P08-CABECALHO.
069300     ACCEPT WS-HOJE-YMD FROM DATE.
069400     MOVE WS-HOJE-MES TO WS-CAB-MES.
069500     MOVE WS-HOJE-DIA TO WS-CAB-DIA.
069600*    ACCEPT ... FROM DATE gives a 2-digit year on this compiler -
069700*    the 1998 Y2K review (change 0093) confirmed the century is
069800*    always assumed 19/20 correctly by the operator's JCL, see
069900*    the override card in the run deck.
070000     MOVE 19 TO WS-CAB-ANO (1:2).
070100     MOVE WS-HOJE-YMD (3:2) TO WS-CAB-ANO (3:2).
070200     WRITE REPORT-REC FROM WS-LINHA-CABEC
070300         AFTER ADVANCING TOP-OF-FORM.
070400     WRITE REPORT-REC FROM WS-LINHA-BRANCO
070500         AFTER ADVANCING 1 LINE.
070600 P08-SAIDA.
070700     EXIT.
070800*     
070900*================================================================*
071000*  P10 - MAIN TRANSACTION LOOP. ONE IF PER CODE, BANCO36-STYLE
071100*        MENU DISPATCH RESTATED FOR A BATCH TRANSACTION CODE
071200*        RATHER THAN AN OPERATOR-TYPED MENU OPTION.
071300*================================================================*
071400 P10-LE-TRANSACAO.
071500     READ TRANSAC-ARQ
071600         AT END GO TO P90-GRAVA-SAIDA.
071700     ADD 1 TO WS-TOTAL-LIDOS.
071800     PERFORM P11-ECO-TRANSACAO THRU P11-SAIDA.
071900     IF TRAN-CODE-TRA = "CO"
072000         PERFORM P20-CHECKOUT THRU P20-SAIDA.
072100     IF TRAN-CODE-TRA = "CI"
072200         PERFORM P30-CHECKIN THRU P30-SAIDA.
072300     IF TRAN-CODE-TRA = "PF"
072400         PERFORM P40-PAGA-MULTA THRU P40-SAIDA.
072500     IF TRAN-CODE-TRA = "SR"
072600         PERFORM P50-PESQUISA THRU P50-SAIDA.
072700     IF TRAN-CODE-TRA = "BL"
072800         PERFORM P60-EMPR-SOCIO THRU P60-SAIDA.
072900     IF TRAN-CODE-TRA = "BF"
073000         PERFORM P70-MULTAS-SOCIO THRU P70-SAIDA.
073100     IF TRAN-CODE-TRA = "BI"
073200         PERFORM P80-INFO-SOCIO THRU P80-SAIDA.
073300     GO TO P10-LE-TRANSACAO.
073400*     
073500*----------------------------------------------------------------*
073600*  ECHO THE TRANSACTION ON THE REPORT BEFORE ACTING ON IT.
073700*----------------------------------------------------------------*
073800 P11-ECO-TRANSACAO.
073900     MOVE SPACES TO WS-LINHA-MSG.
074000     MOVE TRAN-DATE-TRA (5:2) TO WS-DE-MES.
074100     MOVE TRAN-DATE-TRA (7:2) TO WS-DE-DIA.
074200     MOVE TRAN-DATE-TRA (1:4) TO WS-DE-ANO.
074300     STRING "TRAN " DELIMITED BY SIZE
074400            TRAN-CODE-TRA DELIMITED BY SIZE
074500            "  DATE " DELIMITED BY SIZE
074600            WS-DATA-EDITADA DELIMITED BY SIZE
074700            "  ISBN " DELIMITED BY SIZE
074800            ISBN-TRA DELIMITED BY SIZE
074900            "  CARD " DELIMITED BY SIZE
075000            CARD-ID-TRA DELIMITED BY SIZE
075100            INTO WS-MSG-TEXTO.
075200     WRITE REPORT-REC FROM WS-LINHA-MSG
075300         AFTER ADVANCING 2 LINES.
075400 P11-SAIDA.
075500     EXIT.
075600*     
075700*================================================================*
075800*  P20 - CHECKOUT (CO)
075900*================================================================*
076000 P20-CHECKOUT.
076100     PERFORM P-ACHA-SOCIO-TRA THRU P-ACHA-SOCIO-TRA-SAIDA.
076200     IF NOT ACHOU-88
076300         MOVE SPACES TO WS-LINHA-MSG
076400         STRING "Borrower with Card_id " DELIMITED BY SIZE
076500                CARD-ID-TRA DELIMITED BY SIZE
076600                " does not exist." DELIMITED BY SIZE
076700                INTO WS-MSG-TEXTO
076800         WRITE REPORT-REC FROM WS-LINHA-MSG
076900             AFTER ADVANCING 1 LINE
077000         ADD 1 TO WS-TOTAL-CO-REJ
077100         GO TO P20-SAIDA.
077200     PERFORM P15-VERIFICA-EMPRESTIMO THRU P15-SAIDA.
077300     IF WS-CONT-ATIVOS NOT < 3
077400         MOVE WS-CONT-ATIVOS TO WS-ED-GENERICO
077500         MOVE WS-ED-GENERICO TO WS-LJ-ENTRA
077600         PERFORM P-JUSTIFICA-ESQUERDA THRU P-JUSTIFICA-SAIDA
077700         MOVE SPACES TO WS-LINHA-MSG
077800         STRING "Borrower already has " DELIMITED BY SIZE
077900                WS-LJ-SAI DELIMITED BY SPACE
078000                " active loans." DELIMITED BY SIZE
078100                INTO WS-MSG-TEXTO
078200         WRITE REPORT-REC FROM WS-LINHA-MSG
078300             AFTER ADVANCING 1 LINE
078400         ADD 1 TO WS-TOTAL-CO-REJ
078500         GO TO P20-SAIDA.
078600     IF ACHOU-88
078700         MOVE SPACES TO WS-LINHA-MSG
078800         STRING "Book " DELIMITED BY SIZE
078900                ISBN-TRA DELIMITED BY SIZE
079000                " is currently checked out." DELIMITED BY SIZE
079100                INTO WS-MSG-TEXTO
079200         WRITE REPORT-REC FROM WS-LINHA-MSG
079300             AFTER ADVANCING 1 LINE
079400         ADD 1 TO WS-TOTAL-CO-REJ
079500         GO TO P20-SAIDA.
079600     ADD 1 TO WS-EMP-QTD.
079700     MOVE WS-PROX-EMP      TO WS-LOAN-ID-EMP-T (WS-EMP-QTD).
079800     MOVE ISBN-TRA         TO WS-ISBN-EMP-T (WS-EMP-QTD).
079900     MOVE CARD-ID-TRA      TO WS-CARD-ID-EMP-T (WS-EMP-QTD).
080000     MOVE TRAN-DATE-TRA    TO WS-DATE-OUT-EMP-T (WS-EMP-QTD).
080100     MOVE ZEROS            TO WS-DATE-IN-EMP-T (WS-EMP-QTD).
080200     MOVE TRAN-DATE-TRA (1:4) TO WS-CALC-ANO.
080300     MOVE TRAN-DATE-TRA (5:2) TO WS-CALC-MES.
080400     MOVE TRAN-DATE-TRA (7:2) TO WS-CALC-DIA.
080500     PERFORM P-SOMA-UM-DIA THRU P-SOMA-UM-DIA-SAIDA 14 TIMES.
080600     MOVE WS-CALC-YMD-NUM  TO WS-DUE-DATE-EMP-T (WS-EMP-QTD).
080700     MOVE SPACES TO WS-LINHA-MSG.
080800     STRING "Book " DELIMITED BY SIZE
080900            ISBN-TRA DELIMITED BY SIZE
081000            " successfully checked out to borrower "
081100                   DELIMITED BY SIZE
081200            CARD-ID-TRA DELIMITED BY SIZE
081300            "." DELIMITED BY SIZE
081400            INTO WS-MSG-TEXTO.
081500     WRITE REPORT-REC FROM WS-LINHA-MSG
081600         AFTER ADVANCING 1 LINE.
081700     ADD 1 TO WS-TOTAL-CO-OK.
081800     COMPUTE WS-PROX-EMP = WS-PROX-EMP + 1.
081900 P20-SAIDA.
082000     EXIT.
082100*     
082200*----------------------------------------------------------------*
082300*  BORROWER EXIST CHECK ON CARD-ID-TRA - SHARED BY CO/BL/BF/BI.
082400*----------------------------------------------------------------*
082500 P-ACHA-SOCIO-TRA.
082600     MOVE "N" TO WS-ACHOU.
082700     IF WS-SOC-QTD = ZEROS
082800         GO TO P-ACHA-SOCIO-TRA-SAIDA.
082900     SET IDX-SOC TO 1.
083000     SEARCH ALL WS-SOC-ENTRY
083100         AT END MOVE "N" TO WS-ACHOU
083200         WHEN WS-CARD-ID-SOC-T (IDX-SOC) = CARD-ID-TRA
083300             MOVE "S" TO WS-ACHOU.
083400 P-ACHA-SOCIO-TRA-SAIDA.
083500     EXIT.
083600*     
083700*----------------------------------------------------------------*
083800*  P15 - SINGLE PASS OVER THE LOAN TABLE: COUNTS CARD-ID-TRA'S
083900*  ACTIVE LOANS AND FLAGS WHETHER ISBN-TRA IS ALREADY OUT.
084000*  (CHANGE 0081 - ONE PASS INSTEAD OF TWO)
084100*----------------------------------------------------------------*
084200 P15-VERIFICA-EMPRESTIMO.
084300     MOVE ZEROS TO WS-CONT-ATIVOS.
084400     MOVE "N" TO WS-ACHOU.
084500     MOVE 1 TO WS-SUB1.
084600 P15-LOOP.
084700     IF WS-SUB1 > WS-EMP-QTD
084800         GO TO P15-SAIDA.
084900     IF WS-DATE-IN-EMP-T (WS-SUB1) = ZEROS
085000             AND WS-CARD-ID-EMP-T (WS-SUB1) = CARD-ID-TRA
085100         ADD 1 TO WS-CONT-ATIVOS.
085200     IF WS-DATE-IN-EMP-T (WS-SUB1) = ZEROS
085300             AND WS-ISBN-EMP-T (WS-SUB1) = ISBN-TRA
085400         MOVE "S" TO WS-ACHOU.
085500     ADD 1 TO WS-SUB1.
085600     GO TO P15-LOOP.
085700 P15-SAIDA.
085800     EXIT.
085900*     
086000*----------------------------------------------------------------*
086100*  ADD ONE CALENDAR DAY TO WS-CALC-YMD, WITH MONTH/YEAR ROLLOVER.
086200*  CALLED 14 TIMES TO GET THE DUE DATE (CHANGE 0002).
086300*----------------------------------------------------------------*
086400 P-SOMA-UM-DIA.
086500     ADD 1 TO WS-CALC-DIA.
086600     PERFORM P-VERIFICA-BISSEXTO THRU P-VERIFICA-BISSEXTO-SAIDA.
086700     MOVE WS-DIAS-MES (WS-CALC-MES) TO WS-DIAS-NO-MES.
086800     IF WS-CALC-MES = 2 AND ANO-BISSEXTO
086900         ADD 1 TO WS-DIAS-NO-MES.
087000     IF WS-CALC-DIA > WS-DIAS-NO-MES
087100         MOVE 1 TO WS-CALC-DIA
087200         ADD 1 TO WS-CALC-MES.
087300     IF WS-CALC-MES > 12
087400         MOVE 1 TO WS-CALC-MES
087500         ADD 1 TO WS-CALC-ANO.
087600 P-SOMA-UM-DIA-SAIDA.
087700     EXIT.
087800*     
087900*----------------------------------------------------------------*
088000*  IS WS-CALC-ANO A LEAP YEAR? STANDARD 4/100/400 RULE.
088100*----------------------------------------------------------------*
088200 P-VERIFICA-BISSEXTO.
088300     MOVE "N" TO WS-BISSEXTO.
088400     DIVIDE WS-CALC-ANO BY 4 GIVING WS-QUO-AUX REMAINDER WS-REM-4.
088500     IF WS-REM-4 = 0
088600         MOVE "S" TO WS-BISSEXTO.
088700     DIVIDE WS-CALC-ANO BY 100 GIVING WS-QUO-AUX
088800         REMAINDER WS-REM-100.
088900     IF WS-REM-100 = 0
089000         MOVE "N" TO WS-BISSEXTO.
089100     DIVIDE WS-CALC-ANO BY 400 GIVING WS-QUO-AUX
089200         REMAINDER WS-REM-400.
089300     IF WS-REM-400 = 0
089400         MOVE "S" TO WS-BISSEXTO.
089500 P-VERIFICA-BISSEXTO-SAIDA.
089600     EXIT.
089700*     
089800*----------------------------------------------------------------*
089900*  ABSOLUTE DAY NUMBER FOR WS-CALC-YMD (DAYS SINCE A FIXED
090000*  EPOCH). USED TWICE PER CHECK-IN TO GET A SIGNED DAY-COUNT
090100*  DIFFERENCE WITHOUT ANY INTRINSIC FUNCTION (CHANGE 0002).
090200*----------------------------------------------------------------*
090300 P-DIAS-ABSOLUTOS.
090400     COMPUTE WS-ANO-MENOS-1 = WS-CALC-ANO - 1.
090500     PERFORM P-VERIFICA-BISSEXTO THRU P-VERIFICA-BISSEXTO-SAIDA.
090600     MOVE ZEROS TO WS-SOMA-MESES.
090700     MOVE 1 TO WS-IDX-MES.
090800 P-DIAS-ABS-LOOP.
090900     IF WS-IDX-MES NOT < WS-CALC-MES
091000         GO TO P-DIAS-ABS-LOOP-FIM.
091100     ADD WS-DIAS-MES (WS-IDX-MES) TO WS-SOMA-MESES.
091200     IF WS-IDX-MES = 2 AND ANO-BISSEXTO
091300         ADD 1 TO WS-SOMA-MESES.
091400     ADD 1 TO WS-IDX-MES.
091500     GO TO P-DIAS-ABS-LOOP.
091600 P-DIAS-ABS-LOOP-FIM.
091700     DIVIDE WS-ANO-MENOS-1 BY 4   GIVING WS-DIV-4.
091800     DIVIDE WS-ANO-MENOS-1 BY 100 GIVING WS-DIV-100.
091900     DIVIDE WS-ANO-MENOS-1 BY 400 GIVING WS-DIV-400.
092000     COMPUTE WS-ABS-RESULT =
092100         WS-CALC-DIA + WS-SOMA-MESES + (365 * WS-ANO-MENOS-1)
092200         + WS-DIV-4 - WS-DIV-100 + WS-DIV-400.
092300 P-DIAS-ABSOLUTOS-SAIDA.
092400     EXIT.
092500*     
092600*----------------------------------------------------------------*
092700*  LEFT-JUSTIFY A DE-EDITED 9-CHAR NUMERIC FIELD SO IT CAN BE
092800*  STRUNG INTO A MESSAGE LINE WITH DELIMITED BY SPACE.
092900*----------------------------------------------------------------*
093000 P-JUSTIFICA-ESQUERDA.
093100     MOVE 1 TO WS-LJ-POS.
093200 P-JUST-LOOP.
093300     IF WS-LJ-POS > 9
093400         GO TO P-JUSTIFICA-SAIDA.
093500     IF WS-LJ-ENTRA (WS-LJ-POS:1) NOT = SPACE
093600         GO TO P-JUST-ACHOU.
093700     ADD 1 TO WS-LJ-POS.
093800     GO TO P-JUST-LOOP.
093900 P-JUST-ACHOU.
094000     MOVE SPACES TO WS-LJ-SAI.
094100     MOVE WS-LJ-ENTRA (WS-LJ-POS:) TO WS-LJ-SAI.
094200 P-JUSTIFICA-SAIDA.
094300     EXIT.
094400*     
094500*----------------------------------------------------------------*
094600*  SAME IDEA, FOR THE 12-CHAR EDITED MONEY FIELD.
094700*----------------------------------------------------------------*
094800 P-JUSTIFICA-VALOR.
094900     MOVE 1 TO WS-LJ-POS-V.
095000 P-JUST-V-LOOP.
095100     IF WS-LJ-POS-V > 14
095200         GO TO P-JUSTIFICA-VALOR-SAIDA.
095300     IF WS-LJ-ENTRA-V (WS-LJ-POS-V:1) NOT = SPACE
095400         GO TO P-JUST-V-ACHOU.
095500     ADD 1 TO WS-LJ-POS-V.
095600     GO TO P-JUST-V-LOOP.
095700 P-JUST-V-ACHOU.
095800     MOVE SPACES TO WS-LJ-SAI-V.
095900     MOVE WS-LJ-ENTRA-V (WS-LJ-POS-V:) TO WS-LJ-SAI-V.
096000 P-JUSTIFICA-VALOR-SAIDA.
096100     EXIT.
096200*     
096300*================================================================*
096400*  P30 - CHECK-IN (CI)
096500*================================================================*
096600 P30-CHECKIN.
096700     MOVE "N" TO WS-ACHOU.
096800     IF WS-EMP-QTD = ZEROS
096900         GO TO P30-NAO-ACHOU.
097000     SET IDX-EMP TO 1.
097100     SEARCH ALL WS-EMP-ENTRY
097200         AT END MOVE "N" TO WS-ACHOU
097300         WHEN WS-LOAN-ID-EMP-T (IDX-EMP) = LOAN-ID-TRA
097400             MOVE "S" TO WS-ACHOU.
097500     IF NOT ACHOU-88
097600         GO TO P30-NAO-ACHOU.
097700     IF WS-DATE-IN-EMP-T (IDX-EMP) NOT = ZEROS
097800         GO TO P30-JA-FECHADO.
097900     MOVE TRAN-DATE-TRA TO WS-DATE-IN-EMP-T (IDX-EMP).
098000     MOVE WS-DUE-DATE-EMP-T (IDX-EMP) (1:4) TO WS-CALC-ANO.
098100     MOVE WS-DUE-DATE-EMP-T (IDX-EMP) (5:2) TO WS-CALC-MES.
098200     MOVE WS-DUE-DATE-EMP-T (IDX-EMP) (7:2) TO WS-CALC-DIA.
098300     PERFORM P-DIAS-ABSOLUTOS THRU P-DIAS-ABSOLUTOS-SAIDA.
098400     MOVE WS-ABS-RESULT TO WS-ABS-DIAS-1.
098500     MOVE TRAN-DATE-TRA (1:4) TO WS-CALC-ANO.
098600     MOVE TRAN-DATE-TRA (5:2) TO WS-CALC-MES.
098700     MOVE TRAN-DATE-TRA (7:2) TO WS-CALC-DIA.
098800     PERFORM P-DIAS-ABSOLUTOS THRU P-DIAS-ABSOLUTOS-SAIDA.
098900     MOVE WS-ABS-RESULT TO WS-ABS-DIAS-2.
099000     COMPUTE WS-DIAS-ATRASO = WS-ABS-DIAS-2 - WS-ABS-DIAS-1.
099100     IF WS-DIAS-ATRASO > 0
099200         GO TO P30-ATRASADO.
099300     MOVE SPACES TO WS-LINHA-MSG.
099400     STRING "Book returned on time for loan " DELIMITED BY SIZE
099500            LOAN-ID-TRA DELIMITED BY SIZE
099600            ". No fine applied." DELIMITED BY SIZE
099700            INTO WS-MSG-TEXTO.
099800     WRITE REPORT-REC FROM WS-LINHA-MSG
099900         AFTER ADVANCING 1 LINE.
100000     ADD 1 TO WS-TOTAL-CI-OK.
100100     GO TO P30-SAIDA.
100200 P30-ATRASADO.
100300     PERFORM P23-CALCULA-MULTA THRU P23-SAIDA.
100400     PERFORM P24-GRAVA-MULTA THRU P24-SAIDA.
100500     ADD 1 TO WS-TOTAL-MUL-QTD.
100600     ADD WS-MULTA-CALC TO WS-TOTAL-MUL-VALOR.
100700     MOVE WS-DIAS-ATRASO TO WS-ED-GENERICO.
100800     MOVE WS-ED-GENERICO TO WS-LJ-ENTRA.
100900     PERFORM P-JUSTIFICA-ESQUERDA THRU P-JUSTIFICA-SAIDA.
101000     MOVE WS-MULTA-CALC TO WS-ED-VALOR.
101100     MOVE WS-ED-VALOR TO WS-LJ-ENTRA-V.
101200     PERFORM P-JUSTIFICA-VALOR THRU P-JUSTIFICA-VALOR-SAIDA.
101300     MOVE SPACES TO WS-LINHA-MSG.
101400     STRING "Book returned. Loan " DELIMITED BY SIZE
101500            LOAN-ID-TRA DELIMITED BY SIZE
101600            " is " DELIMITED BY SIZE
101700            WS-LJ-SAI DELIMITED BY SPACE
101800            " days late. Fine applied: " DELIMITED BY SIZE
101900            WS-LJ-SAI-V DELIMITED BY SPACE
102000            "." DELIMITED BY SIZE
102100            INTO WS-MSG-TEXTO.
102200     WRITE REPORT-REC FROM WS-LINHA-MSG
102300         AFTER ADVANCING 1 LINE.
102400     ADD 1 TO WS-TOTAL-CI-OK.
102500     GO TO P30-SAIDA.
102600 P30-NAO-ACHOU.
102700     MOVE SPACES TO WS-LINHA-MSG.
102800     STRING "No loan found with Loan_id=" DELIMITED BY SIZE
102900            LOAN-ID-TRA DELIMITED BY SIZE
103000            "." DELIMITED BY SIZE
103100            INTO WS-MSG-TEXTO.
103200     WRITE REPORT-REC FROM WS-LINHA-MSG
103300         AFTER ADVANCING 1 LINE.
103400     ADD 1 TO WS-TOTAL-CI-REJ.
103500     GO TO P30-SAIDA.
103600 P30-JA-FECHADO.
103700     MOVE SPACES TO WS-LINHA-MSG.
103800     STRING "Loan " DELIMITED BY SIZE
103900            LOAN-ID-TRA DELIMITED BY SIZE
104000            " is already closed." DELIMITED BY SIZE
104100            INTO WS-MSG-TEXTO.
104200     WRITE REPORT-REC FROM WS-LINHA-MSG
104300         AFTER ADVANCING 1 LINE.
104400     ADD 1 TO WS-TOTAL-CI-REJ.
104500 P30-SAIDA.
104600     EXIT.
104700*     
104800*----------------------------------------------------------------*
104900*  FINE RATE - 25 CENTS PER DAY LATE, FLAT, NO ROUNDING NEEDED
105000*  (CHANGE 0003).
105100*----------------------------------------------------------------*
105200 P23-CALCULA-MULTA.
105300     COMPUTE WS-MULTA-CALC = WS-DIAS-ATRASO * 0.25.
105400 P23-SAIDA.
105500     EXIT.
105600*     
105700*----------------------------------------------------------------*
105800*  UPSERT THE FINE FOR THE LOAN JUST CHECKED IN - REPLACE THE
105900*  AMOUNT AND RESET PAID TO 0 EVEN IF A FINE ALREADY EXISTED
106000*  (CHANGE 0031 - THE BUG WAS PAID NOT BEING RESET HERE).
106100*----------------------------------------------------------------*
106200 P24-GRAVA-MULTA.
106300     MOVE "N" TO WS-ACHOU.
106400     MOVE 1 TO WS-SUB1.
106500 P24-LOOP.
106600     IF WS-SUB1 > WS-MUL-QTD
106700         GO TO P24-NAO-ACHOU.
106800     IF WS-LOAN-ID-MUL-T (WS-SUB1) = LOAN-ID-TRA
106900         GO TO P24-ACHOU.
107000     ADD 1 TO WS-SUB1.
107100     GO TO P24-LOOP.
107200 P24-ACHOU.
107300     MOVE WS-MULTA-CALC TO WS-FINE-AMT-MUL-T (WS-SUB1).
107400     MOVE 0 TO WS-PAID-MUL-T (WS-SUB1).
107500     GO TO P24-SAIDA.
107600 P24-NAO-ACHOU.
107700     ADD 1 TO WS-MUL-QTD.
107800     MOVE LOAN-ID-TRA   TO WS-LOAN-ID-MUL-T (WS-MUL-QTD).
107900     MOVE WS-MULTA-CALC TO WS-FINE-AMT-MUL-T (WS-MUL-QTD).
108000     MOVE 0             TO WS-PAID-MUL-T (WS-MUL-QTD).
108100 P24-SAIDA.
108200     EXIT.
108300*     
108400*================================================================*
108500*  P40 - PAY FINE (PF)
108600*================================================================*
108700 P40-PAGA-MULTA.
108800     MOVE "N" TO WS-ACHOU.
108900     MOVE 1 TO WS-SUB1.
109000 P40-LOOP.
109100     IF WS-SUB1 > WS-MUL-QTD
109200         GO TO P40-NAO-ACHOU.
109300     IF WS-LOAN-ID-MUL-T (WS-SUB1) = LOAN-ID-TRA
109400         GO TO P40-ACHOU.
109500     ADD 1 TO WS-SUB1.
109600     GO TO P40-LOOP.
109700 P40-ACHOU.
109800     IF WS-PAID-MUL-T (WS-SUB1) = 1
109900         GO TO P40-JA-PAGO.
110000     MOVE 1 TO WS-PAID-MUL-T (WS-SUB1).
110100     MOVE SPACES TO WS-LINHA-MSG.
110200     STRING "Fine for loan " DELIMITED BY SIZE
110300            LOAN-ID-TRA DELIMITED BY SIZE
110400            " marked as paid." DELIMITED BY SIZE
110500            INTO WS-MSG-TEXTO.
110600     WRITE REPORT-REC FROM WS-LINHA-MSG
110700         AFTER ADVANCING 1 LINE.
110800     ADD 1 TO WS-TOTAL-PAG-OK.
110900     GO TO P40-SAIDA.
111000 P40-NAO-ACHOU.
111100     MOVE SPACES TO WS-LINHA-MSG.
111200     STRING "No fine found for loan " DELIMITED BY SIZE
111300            LOAN-ID-TRA DELIMITED BY SIZE
111400            "." DELIMITED BY SIZE
111500            INTO WS-MSG-TEXTO.
111600     WRITE REPORT-REC FROM WS-LINHA-MSG
111700         AFTER ADVANCING 1 LINE.
111800     ADD 1 TO WS-TOTAL-PAG-REJ.
111900     GO TO P40-SAIDA.
112000 P40-JA-PAGO.
112100     MOVE SPACES TO WS-LINHA-MSG.
112200     STRING "Fine for loan " DELIMITED BY SIZE
112300            LOAN-ID-TRA DELIMITED BY SIZE
112400            " is already marked as paid." DELIMITED BY SIZE
112500            INTO WS-MSG-TEXTO.
112600     WRITE REPORT-REC FROM WS-LINHA-MSG
112700         AFTER ADVANCING 1 LINE.
112800     ADD 1 TO WS-TOTAL-PAG-REJ.
112900 P40-SAIDA.
113000     EXIT.
113100*     
113200*----------------------------------------------------------------*
113300*  TRIM THE TRAILING SPACES OFF THE SEARCH TERM CARRIED IN THE
113400*  ISBN FIELD OF AN SR TRANSACTION (CHANGE 0005).
113500*----------------------------------------------------------------*
113600 P51-CALCULA-TERMO.
113700     MOVE ISBN-TRA TO WS-TERMO.
113800     MOVE 13 TO WS-TERMO-LEN.
113900 P51-LOOP.
114000     IF WS-TERMO-LEN = 0
114100         GO TO P51-SAIDA.
114200     IF WS-TERMO (WS-TERMO-LEN:1) NOT = SPACE
114300         GO TO P51-SAIDA.
114400     SUBTRACT 1 FROM WS-TERMO-LEN.
114500     GO TO P51-LOOP.
114600 P51-SAIDA.
114700     EXIT.
114800*     
114900*----------------------------------------------------------------*
115000*  IS WS-TERMO A SUBSTRING OF WS-ALVO (WS-ALVO-TAM BYTES LONG)?
115100*  CASE-SENSITIVE, PLAIN SLIDING WINDOW VIA REFERENCE
115200*  MODIFICATION - NO INTRINSIC FUNCTION USED.
115300*----------------------------------------------------------------*
115400 P-CONTEM.
115500     MOVE "N" TO WS-ACHOU.
115600     IF WS-TERMO-LEN = 0
115700         GO TO P-CONTEM-SAIDA.
115800     COMPUTE WS-LIMITE = WS-ALVO-TAM - WS-TERMO-LEN + 1.
115900     IF WS-LIMITE < 1
116000         GO TO P-CONTEM-SAIDA.
116100     MOVE 1 TO WS-POS.
116200 P-CONTEM-LOOP.
116300     IF WS-POS > WS-LIMITE
116400         GO TO P-CONTEM-SAIDA.
116500     IF WS-ALVO (WS-POS:WS-TERMO-LEN) = WS-TERMO (1:WS-TERMO-LEN)
116600         MOVE "S" TO WS-ACHOU
116700         GO TO P-CONTEM-SAIDA.
116800     ADD 1 TO WS-POS.
116900     GO TO P-CONTEM-LOOP.
117000 P-CONTEM-SAIDA.
117100     EXIT.
117200*     
117300*================================================================*
117400*  P50 - BOOK SEARCH (SR) - ISBN EXACT, OR TITLE/AUTHOR
117500*  SUBSTRING. RESULTS SORTED BY TITLE BEFORE PRINTING
117600*  (CHANGE 0005).
117700*================================================================*
117800 P50-PESQUISA.
117900     PERFORM P51-CALCULA-TERMO THRU P51-SAIDA.
118000     MOVE ZEROS TO WS-RES-QTD.
118100     PERFORM P50-TESTA-LIVRO THRU P50-TESTA-LIVRO-SAIDA
118200         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > WS-LIV-QTD.
118300     MOVE "N" TO WS-RES-DESCENDENTE.
118400     PERFORM P-ORDENA-RES THRU P-ORDENA-RES-SAIDA.
118500     IF WS-RES-QTD = ZEROS
118600         GO TO P50-SAIDA.
118700     PERFORM P53-IMPRIME-SR THRU P53-IMPRIME-SR-SAIDA
118800         VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > WS-RES-QTD.
118900 P50-SAIDA.
119000     EXIT.
119100*     
119200 P50-TESTA-LIVRO.
119300     MOVE "N" TO WS-ACHOU.
119400     IF WS-ISBN-LIV-T (WS-SUB1) = ISBN-TRA
119500         MOVE "S" TO WS-ACHOU.
119600     IF NOT ACHOU-88
119700         MOVE WS-TITLE-LIV-T (WS-SUB1) TO WS-ALVO
119800         MOVE 40 TO WS-ALVO-TAM
119900         PERFORM P-CONTEM THRU P-CONTEM-SAIDA.
120000     IF NOT ACHOU-88
120100         PERFORM P52-TESTA-AUTORES THRU P52-TESTA-AUTORES-SAIDA.
120200     IF NOT ACHOU-88
120300         GO TO P50-TESTA-LIVRO-SAIDA.
120400     ADD 1 TO WS-RES-QTD.
120500     MOVE WS-TITLE-LIV-T (WS-SUB1) TO WS-RES-CHAVE1 (WS-RES-QTD).
120600     MOVE WS-ISBN-LIV-T (WS-SUB1)  TO WS-RES-CHAVE2 (WS-RES-QTD).
120700     MOVE WS-SUB1 TO WS-RES-IDX (WS-RES-QTD).
120800 P50-TESTA-LIVRO-SAIDA.
120900     EXIT.
121000*     
121100*----------------------------------------------------------------*
121200*  DOES ANY AUTHOR OF THIS BOOK (WS-SUB1 IN THE BOOK TABLE) HAVE
121300*  THE SEARCH TERM SOMEWHERE IN THEIR NAME?
121400*----------------------------------------------------------------*
121500 P52-TESTA-AUTORES.
121600     MOVE 1 TO WS-SUB3.
121700 P52-LOOP.
121800     IF WS-SUB3 > WS-BAU-QTD
121900         GO TO P52-TESTA-AUTORES-SAIDA.
122000     IF WS-ISBN-BAU-T (WS-SUB3) NOT = WS-ISBN-LIV-T (WS-SUB1)
122100         GO TO P52-PROX.
122200     SET IDX-AUT TO 1.
122300     SEARCH ALL WS-AUT-ENTRY
122400         AT END MOVE "N" TO WS-ACHOU
122500         WHEN WS-AUTHOR-ID-AUT-T (IDX-AUT) =
122600              WS-AUTHOR-ID-BAU-T (WS-SUB3)
122700             MOVE WS-NAME-AUT-T (IDX-AUT) TO WS-ALVO
122800             MOVE 30 TO WS-ALVO-TAM
122900             PERFORM P-CONTEM THRU P-CONTEM-SAIDA.
123000     IF ACHOU-88
123100         GO TO P52-TESTA-AUTORES-SAIDA.
123200 P52-PROX.
123300     ADD 1 TO WS-SUB3.
123400     GO TO P52-LOOP.
123500 P52-TESTA-AUTORES-SAIDA.
123600     EXIT.
123700*     
123800*----------------------------------------------------------------*
123900*  PRINT ONE SR DETAIL LINE FOR WS-RES-ENTRY (WS-SUB2).
124000*----------------------------------------------------------------*
124100 P53-IMPRIME-SR.
124200     MOVE SPACES TO WS-LINHA-DET-SR.
124300     MOVE WS-RES-CHAVE2 (WS-SUB2) TO WS-SR-ISBN.
124400     MOVE WS-RES-CHAVE1 (WS-SUB2) TO WS-SR-TITULO.
124500     MOVE SPACES TO WS-SR-AUTORES.
124600     MOVE 1 TO WS-SR-PTR.
124700     MOVE "N" TO WS-TEVE-AUTOR.
124800     PERFORM P54-MONTA-AUTORES THRU P54-MONTA-AUTORES-SAIDA
124900         VARYING WS-SUB3 FROM 1 BY 1 UNTIL WS-SUB3 > WS-BAU-QTD.
125000     MOVE "N" TO WS-ACHOU.
125100     PERFORM P55-TESTA-DISPONIVEL THRU P55-SAIDA
125200         VARYING WS-SUB4 FROM 1 BY 1 UNTIL WS-SUB4 > WS-EMP-QTD.
125300     IF ACHOU-88
125400         MOVE "CHECKED OUT" TO WS-SR-STATUS.
125500     IF NOT ACHOU-88
125600         MOVE "AVAILABLE" TO WS-SR-STATUS.
125700     WRITE REPORT-REC FROM WS-LINHA-DET-SR
125800         AFTER ADVANCING 1 LINE.
125900 P53-IMPRIME-SR-SAIDA.
126000     EXIT.
126100*     
126200 P54-MONTA-AUTORES.
126300     IF WS-ISBN-BAU-T (WS-SUB3) NOT = WS-SR-ISBN
126400         GO TO P54-MONTA-AUTORES-SAIDA.
126500     SET IDX-AUT TO 1.
126600     MOVE "N" TO WS-ACHOU.
126700     SEARCH ALL WS-AUT-ENTRY
126800         AT END MOVE "N" TO WS-ACHOU
126900         WHEN WS-AUTHOR-ID-AUT-T (IDX-AUT) =
127000              WS-AUTHOR-ID-BAU-T (WS-SUB3)
127100             MOVE "S" TO WS-ACHOU.
127200     IF NOT ACHOU-88
127300         GO TO P54-MONTA-AUTORES-SAIDA.
127400     IF WS-TEVE-AUTOR = "S"
127500         STRING ", " DELIMITED BY SIZE INTO WS-SR-AUTORES
127600             WITH POINTER WS-SR-PTR.
127700     STRING WS-NAME-AUT-T (IDX-AUT) DELIMITED BY SPACE
127800         INTO WS-SR-AUTORES WITH POINTER WS-SR-PTR.
127900     MOVE "S" TO WS-TEVE-AUTOR.
128000 P54-MONTA-AUTORES-SAIDA.
128100     EXIT.
128200*     
128300 P55-TESTA-DISPONIVEL.
128400     IF WS-DATE-IN-EMP-T (WS-SUB4) = ZEROS
128500             AND WS-ISBN-EMP-T (WS-SUB4) = WS-SR-ISBN
128600         MOVE "S" TO WS-ACHOU.
128700 P55-SAIDA.
128800     EXIT.
128900*     
129000*----------------------------------------------------------------*
129100*  GENERAL-PURPOSE TABLE LOOKUPS REUSED BY BL/BF PRINTING.
129200*----------------------------------------------------------------*
129300 P-ACHA-LIVRO-POR-ISBN.
129400     MOVE "N" TO WS-ACHOU.
129500     IF WS-LIV-QTD = ZEROS
129600         GO TO P-ACHA-LIVRO-SAIDA.
129700     SET IDX-LIV TO 1.
129800     SEARCH ALL WS-LIV-ENTRY
129900         AT END MOVE "N" TO WS-ACHOU
130000         WHEN WS-ISBN-LIV-T (IDX-LIV) = WS-BL-ISBN
130100             MOVE "S" TO WS-ACHOU.
130200 P-ACHA-LIVRO-SAIDA.
130300     EXIT.
130400*     
130500 P-ACHA-EMPRESTIMO-POR-ID.
130600     MOVE "N" TO WS-ACHOU.
130700     IF WS-EMP-QTD = ZEROS
130800         GO TO P-ACHA-EMPRESTIMO-SAIDA.
130900     SET IDX-EMP TO 1.
131000     SEARCH ALL WS-EMP-ENTRY
131100         AT END MOVE "N" TO WS-ACHOU
131200         WHEN WS-LOAN-ID-EMP-T (IDX-EMP) =
131300                  WS-LOAN-ID-MUL-T (WS-SUB1)
131400             MOVE "S" TO WS-ACHOU.
131500 P-ACHA-EMPRESTIMO-SAIDA.
131600     EXIT.
131700*     
131800*----------------------------------------------------------------*
131900*  SPLIT WS-CALC-YMD (VIA ITS ANO/MES/DIA REDEFINES) INTO THE
132000*  MM/DD/YYYY PRINT FORMAT USED ON EVERY DETAIL LINE.
132100*----------------------------------------------------------------*
132200 P-EDITA-DATA.
132300     MOVE WS-CALC-MES TO WS-DE-MES.
132400     MOVE WS-CALC-DIA TO WS-DE-DIA.
132500     MOVE WS-CALC-ANO TO WS-DE-ANO.
132600 P-EDITA-DATA-SAIDA.
132700     EXIT.
132800*     
132900*================================================================*
133000*  P60 - BORROWER LOANS (BL)
133100*================================================================*
133200 P60-EMPR-SOCIO.
133300     PERFORM P-ACHA-SOCIO-TRA THRU P-ACHA-SOCIO-TRA-SAIDA.
133400     IF NOT ACHOU-88
133500         GO TO P60-SAIDA.
133600     MOVE ZEROS TO WS-RES-QTD.
133700     PERFORM P61-TESTA-EMPRESTIMO THRU P61-SAIDA
133800         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > WS-EMP-QTD.
133900     MOVE "S" TO WS-RES-DESCENDENTE.
134000     PERFORM P-ORDENA-RES THRU P-ORDENA-RES-SAIDA.
134100     IF WS-RES-QTD = ZEROS
134200         GO TO P60-SAIDA.
134300     PERFORM P62-IMPRIME-BL THRU P62-SAIDA
134400         VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > WS-RES-QTD.
134500 P60-SAIDA.
134600     EXIT.
134700*     
134800 P61-TESTA-EMPRESTIMO.
134900     IF WS-CARD-ID-EMP-T (WS-SUB1) NOT = CARD-ID-TRA
135000         GO TO P61-SAIDA.
135100     IF FLAG-TRA NOT = "H"
135200             AND WS-DATE-IN-EMP-T (WS-SUB1) NOT = ZEROS
135300         GO TO P61-SAIDA.
135400     ADD 1 TO WS-RES-QTD.
135500     MOVE SPACES TO WS-RES-CHAVE1 (WS-RES-QTD).
135600     MOVE WS-DATE-OUT-EMP-T (WS-SUB1)
135700         TO WS-RES-CHAVE1 (WS-RES-QTD) (1:8).
135800     MOVE SPACES TO WS-RES-CHAVE2 (WS-RES-QTD).
135900     MOVE WS-LOAN-ID-EMP-T (WS-SUB1)
136000         TO WS-RES-CHAVE2 (WS-RES-QTD) (1:7).
136100     MOVE WS-SUB1 TO WS-RES-IDX (WS-RES-QTD).
136200 P61-SAIDA.
136300     EXIT.
136400*     
136500 P62-IMPRIME-BL.
136600     MOVE SPACES TO WS-LINHA-DET-BL.
136700     MOVE WS-RES-IDX (WS-SUB2) TO WS-SUB1.
136800     MOVE WS-LOAN-ID-EMP-T (WS-SUB1) TO WS-BL-LOAN-ID.
136900     MOVE WS-ISBN-EMP-T (WS-SUB1) TO WS-BL-ISBN.
137000     PERFORM P-ACHA-LIVRO-POR-ISBN THRU P-ACHA-LIVRO-SAIDA.
137100     IF ACHOU-88
137200         MOVE WS-TITLE-LIV-T (IDX-LIV) TO WS-BL-TITULO.
137300     IF NOT ACHOU-88
137400         MOVE SPACES TO WS-BL-TITULO.
137500     MOVE WS-DATE-OUT-EMP-T (WS-SUB1) TO WS-CALC-YMD-NUM.
137600     PERFORM P-EDITA-DATA THRU P-EDITA-DATA-SAIDA.
137700     MOVE WS-DATA-EDITADA TO WS-BL-DATE-OUT.
137800     MOVE WS-DUE-DATE-EMP-T (WS-SUB1) TO WS-CALC-YMD-NUM.
137900     PERFORM P-EDITA-DATA THRU P-EDITA-DATA-SAIDA.
138000     MOVE WS-DATA-EDITADA TO WS-BL-DUE-DATE.
138100     IF WS-DATE-IN-EMP-T (WS-SUB1) = ZEROS
138200         MOVE SPACES TO WS-BL-DATE-IN.
138300     IF WS-DATE-IN-EMP-T (WS-SUB1) NOT = ZEROS
138400         MOVE WS-DATE-IN-EMP-T (WS-SUB1) TO WS-CALC-YMD-NUM
138500         PERFORM P-EDITA-DATA THRU P-EDITA-DATA-SAIDA
138600         MOVE WS-DATA-EDITADA TO WS-BL-DATE-IN.
138700     IF WS-DATE-IN-EMP-T (WS-SUB1) = ZEROS
138800         MOVE "ACTIVE" TO WS-BL-ESTADO.
138900     IF WS-DATE-IN-EMP-T (WS-SUB1) NOT = ZEROS
139000         MOVE "CLOSED" TO WS-BL-ESTADO.
139100     WRITE REPORT-REC FROM WS-LINHA-DET-BL
139200         AFTER ADVANCING 1 LINE.
139300 P62-SAIDA.
139400     EXIT.
139500*     
139600*================================================================*
139700*  P70 - BORROWER FINES (BF)
139800*================================================================*
139900 P70-MULTAS-SOCIO.
140000     PERFORM P-ACHA-SOCIO-TRA THRU P-ACHA-SOCIO-TRA-SAIDA.
140100     IF NOT ACHOU-88
140200         GO TO P70-SAIDA.
140300     MOVE ZEROS TO WS-RES-QTD.
140400     PERFORM P71-TESTA-MULTA THRU P71-SAIDA
140500         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > WS-MUL-QTD.
140600     MOVE "S" TO WS-RES-DESCENDENTE.
140700     PERFORM P-ORDENA-RES THRU P-ORDENA-RES-SAIDA.
140800     IF WS-RES-QTD = ZEROS
140900         GO TO P70-SAIDA.
141000     PERFORM P72-IMPRIME-BF THRU P72-SAIDA
141100         VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > WS-RES-QTD.
141200 P70-SAIDA.
141300     EXIT.
141400*     
141500 P71-TESTA-MULTA.
141600     PERFORM P-ACHA-EMPRESTIMO-POR-ID
141700         THRU P-ACHA-EMPRESTIMO-SAIDA.
141800     IF NOT ACHOU-88
141900         GO TO P71-SAIDA.
142000     IF WS-CARD-ID-EMP-T (IDX-EMP) NOT = CARD-ID-TRA
142100         GO TO P71-SAIDA.
142200     IF FLAG-TRA NOT = "A" AND WS-PAID-MUL-T (WS-SUB1) NOT = 0
142300         GO TO P71-SAIDA.
142400     ADD 1 TO WS-RES-QTD.
142500     MOVE SPACES TO WS-RES-CHAVE1 (WS-RES-QTD).
142600     MOVE WS-DUE-DATE-EMP-T (IDX-EMP)
142700         TO WS-RES-CHAVE1 (WS-RES-QTD) (1:8).
142800     MOVE SPACES TO WS-RES-CHAVE2 (WS-RES-QTD).
142900     MOVE WS-LOAN-ID-MUL-T (WS-SUB1)
143000         TO WS-RES-CHAVE2 (WS-RES-QTD) (1:7).
143100     MOVE WS-SUB1 TO WS-RES-IDX (WS-RES-QTD).
143200 P71-SAIDA.
143300     EXIT.
143400*     
143500 P72-IMPRIME-BF.
143600     MOVE SPACES TO WS-LINHA-DET-BF.
143700     MOVE WS-RES-IDX (WS-SUB2) TO WS-SUB1.
143800     MOVE WS-LOAN-ID-MUL-T (WS-SUB1) TO WS-BF-LOAN-ID.
143900     MOVE WS-FINE-AMT-MUL-T (WS-SUB1) TO WS-BF-VALOR.
144000     IF WS-PAID-MUL-T (WS-SUB1) = 1
144100         MOVE "PAID" TO WS-BF-PAGO.
144200     IF WS-PAID-MUL-T (WS-SUB1) NOT = 1
144300         MOVE "UNPAID" TO WS-BF-PAGO.
144400     PERFORM P-ACHA-EMPRESTIMO-POR-ID
144500         THRU P-ACHA-EMPRESTIMO-SAIDA.
144600     IF NOT ACHOU-88
144700         GO TO P72-IMPRIME.
144800     MOVE WS-ISBN-EMP-T (IDX-EMP) TO WS-BL-ISBN.
144900     PERFORM P-ACHA-LIVRO-POR-ISBN THRU P-ACHA-LIVRO-SAIDA.
145000     IF ACHOU-88
145100         MOVE WS-TITLE-LIV-T (IDX-LIV) TO WS-BF-TITULO.
145200     MOVE WS-DATE-OUT-EMP-T (IDX-EMP) TO WS-CALC-YMD-NUM.
145300     PERFORM P-EDITA-DATA THRU P-EDITA-DATA-SAIDA.
145400     MOVE WS-DATA-EDITADA TO WS-BF-DATE-OUT.
145500     MOVE WS-DUE-DATE-EMP-T (IDX-EMP) TO WS-CALC-YMD-NUM.
145600     PERFORM P-EDITA-DATA THRU P-EDITA-DATA-SAIDA.
145700     MOVE WS-DATA-EDITADA TO WS-BF-DUE-DATE.
145800     IF WS-DATE-IN-EMP-T (IDX-EMP) NOT = ZEROS
145900         MOVE WS-DATE-IN-EMP-T (IDX-EMP) TO WS-CALC-YMD-NUM
146000         PERFORM P-EDITA-DATA THRU P-EDITA-DATA-SAIDA
146100         MOVE WS-DATA-EDITADA TO WS-BF-DATE-IN.
146200 P72-IMPRIME.
146300     WRITE REPORT-REC FROM WS-LINHA-DET-BF
146400         AFTER ADVANCING 1 LINE.
146500 P72-SAIDA.
146600     EXIT.
146700*     
146800*================================================================*
146900*  P80 - BORROWER INFO (BI) (CHANGE 0059)
147000*================================================================*
147100 P80-INFO-SOCIO.
147200     PERFORM P-ACHA-SOCIO-TRA THRU P-ACHA-SOCIO-TRA-SAIDA.
147300     MOVE SPACES TO WS-LINHA-MSG.
147400     IF NOT ACHOU-88
147500         STRING "No borrower found." DELIMITED BY SIZE
147600             INTO WS-MSG-TEXTO
147700         WRITE REPORT-REC FROM WS-LINHA-MSG
147800             AFTER ADVANCING 1 LINE
147900         GO TO P80-SAIDA.
148000     STRING "CARD " DELIMITED BY SIZE
148100            WS-CARD-ID-SOC-T (IDX-SOC) DELIMITED BY SIZE
148200            "  SSN " DELIMITED BY SIZE
148300            WS-SSN-SOC-T (IDX-SOC) DELIMITED BY SIZE
148400            "  NAME " DELIMITED BY SIZE
148500            WS-BNAME-SOC-T (IDX-SOC) DELIMITED BY SPACE
148600            "  ADDR " DELIMITED BY SIZE
148700            WS-ADDRESS-SOC-T (IDX-SOC) DELIMITED BY SPACE
148800            "  PHONE " DELIMITED BY SIZE
148900            WS-PHONE-SOC-T (IDX-SOC) DELIMITED BY SIZE
149000            INTO WS-MSG-TEXTO.
149100     WRITE REPORT-REC FROM WS-LINHA-MSG
149200         AFTER ADVANCING 1 LINE.
149300 P80-SAIDA.
149400     EXIT.
149500*     
149600*----------------------------------------------------------------*
149700*  GENERIC BUBBLE SORT OVER WS-RES-TABELA, ASCENDING OR
149800*  DESCENDING ON CHAVE1 THEN CHAVE2 (WS-RES-DESCENDENTE).
149900*----------------------------------------------------------------*
150000 P-ORDENA-RES.
150100     IF WS-RES-QTD < 2
150200         GO TO P-ORDENA-RES-SAIDA.
150300     MOVE "S" TO WS-TROCOU.
150400 P-ORD-PASSADA.
150500     IF WS-TROCOU = "N"
150600         GO TO P-ORDENA-RES-SAIDA.
150700     MOVE "N" TO WS-TROCOU.
150800     MOVE 1 TO WS-SUB1.
150900 P-ORD-LOOP.
151000     COMPUTE WS-SUB2 = WS-RES-QTD - 1.
151100     IF WS-SUB1 > WS-SUB2
151200         GO TO P-ORD-PASSADA.
151300     PERFORM P-ORDENA-COMPARA THRU P-ORDENA-COMPARA-SAIDA.
151400     ADD 1 TO WS-SUB1.
151500     GO TO P-ORD-LOOP.
151600 P-ORDENA-RES-SAIDA.
151700     EXIT.
151800*     
151900 P-ORDENA-COMPARA.
152000     COMPUTE WS-SUB3 = WS-SUB1 + 1.
152100     MOVE "N" TO WS-ACHOU.
152200     IF RES-ORDEM-DESC
152300             AND WS-RES-CHAVE1 (WS-SUB1) < WS-RES-CHAVE1 (WS-SUB3)
152400         MOVE "S" TO WS-ACHOU.
152500     IF RES-ORDEM-DESC
152600             AND WS-RES-CHAVE1 (WS-SUB1) = WS-RES-CHAVE1 (WS-SUB3)
152700             AND WS-RES-CHAVE2 (WS-SUB1) < WS-RES-CHAVE2 (WS-SUB3)
152800         MOVE "S" TO WS-ACHOU.
152900     IF NOT RES-ORDEM-DESC
153000             AND WS-RES-CHAVE1 (WS-SUB1) > WS-RES-CHAVE1 (WS-SUB3)
153100         MOVE "S" TO WS-ACHOU.
153200     IF NOT RES-ORDEM-DESC
153300             AND WS-RES-CHAVE1 (WS-SUB1) = WS-RES-CHAVE1 (WS-SUB3)
153400             AND WS-RES-CHAVE2 (WS-SUB1) > WS-RES-CHAVE2 (WS-SUB3)
153500         MOVE "S" TO WS-ACHOU.
153600     IF ACHOU-88
153700         PERFORM P-ORDENA-TROCA THRU P-ORDENA-TROCA-SAIDA.
153800     IF ACHOU-88
153900         MOVE "S" TO WS-TROCOU.
154000 P-ORDENA-COMPARA-SAIDA.
154100     EXIT.
154200*     
154300 P-ORDENA-TROCA.
154400     MOVE WS-RES-ENTRY (WS-SUB1) TO WS-RES-ENTRY-AUX.
154500     MOVE WS-RES-ENTRY (WS-SUB3) TO WS-RES-ENTRY (WS-SUB1).
154600     MOVE WS-RES-ENTRY-AUX TO WS-RES-ENTRY (WS-SUB3).
154700 P-ORDENA-TROCA-SAIDA.
154800     EXIT.
154900*     
155000*================================================================*
155100*  P90 - END OF FILE: SORT THE FINE TABLE BACK INTO LOAN-ID
155200*  ORDER (IT CAN GO OUT OF ORDER ON A NEW UPSERT), REWRITE THE
155300*  TWO OUTPUT MASTERS, PRINT THE TOTALS, CLOSE UP SHOP.
155400*================================================================*
155500 P90-GRAVA-SAIDA.
155600     PERFORM P95-ORDENA-MUL THRU P95-SAIDA.
155700     PERFORM P91-GRAVA-EMP THRU P91-SAIDA
155800         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > WS-EMP-QTD.
155900     PERFORM P92-GRAVA-MUL THRU P92-SAIDA
156000         VARYING WS-SUB1 FROM 1 BY 1 UNTIL WS-SUB1 > WS-MUL-QTD.
156100     PERFORM P99-TOTAIS THRU P99-SAIDA.
156200     GO TO P89-ENCERRA.
156300 P90-SAIDA.
156400     EXIT.
156500*     
156600 P91-GRAVA-EMP.
156700     MOVE WS-LOAN-ID-EMP-T (WS-SUB1)  TO LOAN-ID-EMP-S.
156800     MOVE WS-ISBN-EMP-T (WS-SUB1)     TO ISBN-EMP-S.
156900     MOVE WS-CARD-ID-EMP-T (WS-SUB1)  TO CARD-ID-EMP-S.
157000     MOVE WS-DATE-OUT-EMP-T (WS-SUB1) TO DATE-OUT-EMP-S.
157100     MOVE WS-DUE-DATE-EMP-T (WS-SUB1) TO DUE-DATE-EMP-S.
157200     MOVE WS-DATE-IN-EMP-T (WS-SUB1)  TO DATE-IN-EMP-S.
157300     WRITE LOAN-OUT-REC.
157400 P91-SAIDA.
157500     EXIT.
157600*     
157700 P92-GRAVA-MUL.
157800     MOVE WS-LOAN-ID-MUL-T (WS-SUB1)  TO LOAN-ID-MUL-S.
157900     MOVE WS-FINE-AMT-MUL-T (WS-SUB1) TO FINE-AMT-MUL-S.
158000     MOVE WS-PAID-MUL-T (WS-SUB1)     TO PAID-MUL-S.
158100     WRITE FINE-OUT-REC.
158200 P92-SAIDA.
158300     EXIT.
158400*     
158500*----------------------------------------------------------------*
158600*  FINE TABLE CAN GO OUT OF LOAN-ID ORDER WHEN A NEW FINE IS
158700*  APPENDED AT CHECK-IN (CHANGE 0115 - BREAK TIES ON LOAN-ID
158800*  IS FOR THE BF LISTING; THIS SORT IS FOR THE OUTPUT MASTER).
158900*----------------------------------------------------------------*
159000 P95-ORDENA-MUL.
159100     IF WS-MUL-QTD < 2
159200         GO TO P95-SAIDA.
159300     MOVE "S" TO WS-TROCOU.
159400 P95-PASSADA.
159500     IF WS-TROCOU = "N"
159600         GO TO P95-SAIDA.
159700     MOVE "N" TO WS-TROCOU.
159800     MOVE 1 TO WS-SUB1.
159900 P95-LOOP.
160000     COMPUTE WS-SUB2 = WS-MUL-QTD - 1.
160100     IF WS-SUB1 > WS-SUB2
160200         GO TO P95-PASSADA.
160300     COMPUTE WS-SUB3 = WS-SUB1 + 1.
160400     IF WS-LOAN-ID-MUL-T (WS-SUB1) > WS-LOAN-ID-MUL-T (WS-SUB3)
160500         MOVE WS-MUL-ENTRY (WS-SUB1) TO WS-MUL-ENTRY-AUX
160600         MOVE WS-MUL-ENTRY (WS-SUB3) TO WS-MUL-ENTRY (WS-SUB1)
160700         MOVE WS-MUL-ENTRY-AUX TO WS-MUL-ENTRY (WS-SUB3)
160800         MOVE "S" TO WS-TROCOU.
160900     ADD 1 TO WS-SUB1.
161000     GO TO P95-LOOP.
161100 P95-SAIDA.
161200     EXIT.
161300*     
161400*----------------------------------------------------------------*
161500*  CONTROL TOTALS TRAILER (CHANGE 0007 / BANCO09 P-FINAL-IMP
161600*  HABIT, BANCO14 ABRIR ZERO-TOTALS HABIT).
161700*----------------------------------------------------------------*
161800 P99-TOTAIS.
161900     WRITE REPORT-REC FROM WS-LINHA-BRANCO
162000         AFTER ADVANCING 2 LINES.
162100     MOVE SPACES TO WS-LINHA-MSG.
162200     MOVE WS-TOTAL-LIDOS TO WS-ED-GENERICO.
162300     MOVE WS-ED-GENERICO TO WS-LJ-ENTRA.
162400     PERFORM P-JUSTIFICA-ESQUERDA THRU P-JUSTIFICA-SAIDA.
162500     STRING "TRANSACTIONS READ: " DELIMITED BY SIZE
162600            WS-LJ-SAI DELIMITED BY SPACE
162700            INTO WS-MSG-TEXTO.
162800     WRITE REPORT-REC FROM WS-LINHA-MSG
162900         AFTER ADVANCING 1 LINE.
163000*     
163100     MOVE SPACES TO WS-LINHA-MSG.
163200     MOVE WS-TOTAL-CO-OK TO WS-ED-GENERICO.
163300     MOVE WS-ED-GENERICO TO WS-LJ-ENTRA.
163400     PERFORM P-JUSTIFICA-ESQUERDA THRU P-JUSTIFICA-SAIDA.
163500     STRING "CHECKOUTS ACCEPTED: " DELIMITED BY SIZE
163600            WS-LJ-SAI DELIMITED BY SPACE
163700            INTO WS-MSG-TEXTO.
163800     WRITE REPORT-REC FROM WS-LINHA-MSG
163900         AFTER ADVANCING 1 LINE.
164000*     
164100     MOVE SPACES TO WS-LINHA-MSG.
164200     MOVE WS-TOTAL-CO-REJ TO WS-ED-GENERICO.
164300     MOVE WS-ED-GENERICO TO WS-LJ-ENTRA.
164400     PERFORM P-JUSTIFICA-ESQUERDA THRU P-JUSTIFICA-SAIDA.
164500     STRING "CHECKOUTS REJECTED: " DELIMITED BY SIZE
164600            WS-LJ-SAI DELIMITED BY SPACE
164700            INTO WS-MSG-TEXTO.
164800     WRITE REPORT-REC FROM WS-LINHA-MSG
164900         AFTER ADVANCING 1 LINE.
165000*     
165100     MOVE SPACES TO WS-LINHA-MSG.
165200     MOVE WS-TOTAL-CI-OK TO WS-ED-GENERICO.
165300     MOVE WS-ED-GENERICO TO WS-LJ-ENTRA.
165400     PERFORM P-JUSTIFICA-ESQUERDA THRU P-JUSTIFICA-SAIDA.
165500     STRING "CHECK-INS ACCEPTED: " DELIMITED BY SIZE
165600            WS-LJ-SAI DELIMITED BY SPACE
165700            INTO WS-MSG-TEXTO.
165800     WRITE REPORT-REC FROM WS-LINHA-MSG
165900         AFTER ADVANCING 1 LINE.
166000*     
166100     MOVE SPACES TO WS-LINHA-MSG.
166200     MOVE WS-TOTAL-CI-REJ TO WS-ED-GENERICO.
166300     MOVE WS-ED-GENERICO TO WS-LJ-ENTRA.
166400     PERFORM P-JUSTIFICA-ESQUERDA THRU P-JUSTIFICA-SAIDA.
166500     STRING "CHECK-INS REJECTED: " DELIMITED BY SIZE
166600            WS-LJ-SAI DELIMITED BY SPACE
166700            INTO WS-MSG-TEXTO.
166800     WRITE REPORT-REC FROM WS-LINHA-MSG
166900         AFTER ADVANCING 1 LINE.
167000*     
167100     MOVE SPACES TO WS-LINHA-MSG.
167200     MOVE WS-TOTAL-MUL-QTD TO WS-ED-GENERICO.
167300     MOVE WS-ED-GENERICO TO WS-LJ-ENTRA.
167400     PERFORM P-JUSTIFICA-ESQUERDA THRU P-JUSTIFICA-SAIDA.
167500     MOVE WS-TOTAL-MUL-VALOR TO WS-ED-VALOR.
167600     MOVE WS-ED-VALOR TO WS-LJ-ENTRA-V.
167700     PERFORM P-JUSTIFICA-VALOR THRU P-JUSTIFICA-VALOR-SAIDA.
167800     STRING "FINES ASSESSED: " DELIMITED BY SIZE
167900            WS-LJ-SAI DELIMITED BY SPACE
168000            "  TOTAL FINE AMOUNT: " DELIMITED BY SIZE
168100            WS-LJ-SAI-V DELIMITED BY SPACE
168200            INTO WS-MSG-TEXTO.
168300     WRITE REPORT-REC FROM WS-LINHA-MSG
168400         AFTER ADVANCING 1 LINE.
168500*     
168600     MOVE SPACES TO WS-LINHA-MSG.
168700     MOVE WS-TOTAL-PAG-OK TO WS-ED-GENERICO.
168800     MOVE WS-ED-GENERICO TO WS-LJ-ENTRA.
168900     PERFORM P-JUSTIFICA-ESQUERDA THRU P-JUSTIFICA-SAIDA.
169000     STRING "FINE PAYMENTS ACCEPTED: " DELIMITED BY SIZE
169100            WS-LJ-SAI DELIMITED BY SPACE
169200            INTO WS-MSG-TEXTO.
169300     WRITE REPORT-REC FROM WS-LINHA-MSG
169400         AFTER ADVANCING 1 LINE.
169500*     
169600     MOVE SPACES TO WS-LINHA-MSG.
169700     MOVE WS-TOTAL-PAG-REJ TO WS-ED-GENERICO.
169800     MOVE WS-ED-GENERICO TO WS-LJ-ENTRA.
169900     PERFORM P-JUSTIFICA-ESQUERDA THRU P-JUSTIFICA-SAIDA.
170000     STRING "FINE PAYMENTS REJECTED: " DELIMITED BY SIZE
170100            WS-LJ-SAI DELIMITED BY SPACE
170200            INTO WS-MSG-TEXTO.
170300     WRITE REPORT-REC FROM WS-LINHA-MSG
170400         AFTER ADVANCING 1 LINE.
170500 P99-SAIDA.
170600     EXIT.
170700*     
170800*----------------------------------------------------------------*
170900*  CLOSE EVERYTHING AND GO HOME (BANCO01 P-FIM HABIT).
171000*----------------------------------------------------------------*
171100 P89-ENCERRA.
171200     CLOSE LIVROS-ARQ AUTORES-ARQ LIVAUT-ARQ SOCIOS-ARQ
171300           EMPREST-ARQ MULTAS-ARQ TRANSAC-ARQ
171400           EMPREST-SAI MULTAS-SAI RELATO-ARQ.
171500     STOP RUN.
171600 P89-SAIDA.
171700     EXIT.
